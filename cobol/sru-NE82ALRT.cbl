000100                                                                          
000200*****************************************************************         
000300* Program name:    NE82ALRT.                                   *          
000400* Original author: ecampos.                                    *          
000500*                                                               *         
000600* Maintenence Log                                               *         
000700* Date       Author        Maintenance Requirement.             *         
000800* ---------- ------------  -------------------------------------*         
000900* 11/01/1995 ecampos       Initial Version - listado de avisos  *         
001000*                          pendientes y marca de enviado.       *         
001100* 30/07/1996 gforrich      Limite parametrizable de listado,    *         
001200*                          default 200, pedido NE-0255.         *         
001300* 17/12/1998 mibarra       Adecuacion Y2K - timestamp de envio  *         
001400*                          a 14 digitos (AAAAMMDDHHMMSS).       *         
001500* 04/05/2000 ecampos       Marca de enviado idempotente: si ya  *         
001600*                          fue enviado no se pisa la fecha.     *         
001700* 22/09/2003 mibarra       Tope maximo de listado 500, pedido   *         
001800*                          NE-0401.                             *         
001900*****************************************************************         
002000*****************************************************************         
002100*                                                               *         
002200*          I D E N T I F I C A T I O N  D I V I S I O N         *         
002300*                                                               *         
002400*****************************************************************         
002500 IDENTIFICATION DIVISION.                                                 
002600 PROGRAM-ID.  NE82ALRT.                                                   
002700 AUTHOR. E. CAMPOS.                                                       
002800 INSTALLATION. IBM Z/OS.                                                  
002900 DATE-WRITTEN. 11/01/1995.                                                
003000 DATE-COMPILED. 11/01/1995.                                               
003100 SECURITY. CONFIDENTIAL.                                                  
003200*****************************************************************         
003300*                                                               *         
003400*             E N V I R O N M E N T   D I V I S I O N           *         
003500*                                                               *         
003600*****************************************************************         
003700 ENVIRONMENT DIVISION.                                                    
003800                                                                          
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100        C01 IS TOP-OF-FORM.                                               
004200                                                                          
004300 INPUT-OUTPUT SECTION.                                                    
004400*****************************************************************         
004500*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *         
004600*****************************************************************         
004700 FILE-CONTROL.                                                            
004800                                                                          
004900     SELECT ALTFILE     ASSIGN       TO ALTFILE                           
005000                        ORGANIZATION IS INDEXED                           
005100                        ACCESS MODE  IS DYNAMIC                           
005200                        RECORD KEY   IS ALT0-ID                           
005300                        ALTERNATE RECORD KEY IS ALT0-EVENT-KEY            
005400                        FILE STATUS  IS WS-FILE-STATUS.                   
005500*****************************************************************         
005600*                                                               *         
005700*                      D A T A   D I V I S I O N                *         
005800*                                                               *         
005900*****************************************************************         
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200 FD  ALTFILE                                                              
006300     RECORDING MODE IS F                                                  
006400     RECORD CONTAINS 380 CHARACTERS.                                      
006500 01  REG-ALTFILE.                                                         
006600      COPY NE80ALT0.                                                      
006700                                                                          
006800 WORKING-STORAGE SECTION.                                                 
006900                                                                          
007000*****************************************************************         
007100*                     DEFINICION DE SWITCHES                    *         
007200*****************************************************************         
007300 01  SW-SWITCHES.                                                         
007400                                                                          
007500     05 SW-FIN-ARCHIVO                PIC X(01) VALUE 'N'.                
007600        88 SI-FIN-ARCHIVO                       VALUE 'S'.                
007700        88 NO-FIN-ARCHIVO                       VALUE 'N'.                
007800                                                                          
007900     05 FILLER                        PIC X(02) VALUE SPACES.             
008000                                                                          
008100*****************************************************************         
008200*                    DEFINICION DE CONSTANTES                   *         
008300*****************************************************************         
008400 01  CT-CONSTANTES.                                                       
008500     05 CT-RUTINA                     PIC X(08) VALUE 'NE82ALRT'.         
008600     05 CT-1                          PIC 9(01) VALUE 1.                  
008700     05 CT-LIMITE-DEFAULT             PIC 9(03) COMP VALUE 200.           
008800     05 CT-LIMITE-MAXIMO              PIC 9(03) COMP VALUE 500.           
008900     05 CT-OPCION-INVALIDA            PIC X(07) VALUE 'NEE2100'.          
009000     05 CT-ID-NO-EXISTE               PIC X(07) VALUE 'NEA0002'.          
009100     05 FILLER                        PIC X(02) VALUE SPACES.             
009200                                                                          
009300*****************************************************************         
009400*                    DEFINICION DE CONTADORES                   *         
009500*****************************************************************         
009600 01  CN-CONTADORES.                                                       
009700     05 CN-LISTADOS                   PIC 9(03) COMP VALUE ZERO.          
009800     05 FILLER                        PIC X(02) VALUE SPACES.             
009850                                                                          
009870 77  WS-CN-MARCADAS-ENVIADAS          PIC 9(05) COMP VALUE ZERO.          
009900                                                                          
010000*****************************************************************         
010100*          DEFINICION DE AREA DE TIMESTAMP DE DESPACHO          *         
010200*****************************************************************         
010300 01  WS-TIMESTAMP-SYS.                                                    
010400     05 WS-TS-FECHA                   PIC 9(08).                          
010500     05 WS-TS-HORA-ESTRUCT.                                               
010600        10 WS-TS-HHMMSS               PIC 9(06).                          
010700        10 WS-TS-CENT                 PIC 9(02).                          
010750     05 WS-TS-HORA-9 REDEFINES WS-TS-HORA-ESTRUCT                         
010760                                   PIC 9(08).                             
010800     05 WS-TS-DIFGMT                  PIC X(05).                          
010900                                                                          
011000 01  WS-MARCA-TIEMPO.                                                     
011100     05 WS-MARCA-FECHA                PIC 9(08).                          
011200     05 WS-MARCA-HORA                 PIC 9(06).                          
011300 01  WS-MARCA-TIEMPO-9 REDEFINES WS-MARCA-TIEMPO                          
011400                                   PIC 9(14).                             
011500                                                                          
011600*****************************************************************         
011700*                     DEFINICION DE LINKAGE                     *         
011800*****************************************************************         
011900 LINKAGE SECTION.                                                         
012000 01  WS-NE82LNK0-01.                                                      
012100     COPY NE82LNK0.                                                       
012200 01  WS-NE80RET0-01.                                                      
012300     COPY NE80RET0.                                                       
012400                                                                          
012500*****************************************************************         
012600*                                                               *         
012700*              P R O C E D U R E   D I V I S I O N              *         
012800*                                                               *         
012900*****************************************************************         
013000 PROCEDURE DIVISION USING WS-NE82LNK0-01 WS-NE80RET0-01.                  
013100*****************************************************************         
013200*                            MAIN LINE                          *         
013300*****************************************************************         
013400                                                                          
013500 0000-MAINLINE.                                                           
013600                                                                          
013700     PERFORM 1000-INICIO                                                  
013800        THRU 1000-INICIO-EXIT                                             
013900                                                                          
014000     PERFORM 2000-PROCESO                                                 
014100        THRU 2000-PROCESO-EXIT                                            
014200                                                                          
014300     PERFORM 3000-FIN.                                                    
014400                                                                          
014500*****************************************************************         
014600*                          1000-INICIO                          *         
014700*****************************************************************         
014800 1000-INICIO.                                                             
014900                                                                          
015000     INITIALIZE  WS-NE80RET0-01                                           
015100     SET         RET0-88-OK            TO TRUE                            
015200     MOVE        CT-RUTINA             TO RET0-PROGRAMA                   
015300     MOVE        ZERO                  TO CN-LISTADOS                     
015400                                                                          
015500     IF LNK2-LIMITE EQUAL ZERO                                            
015600        MOVE CT-LIMITE-DEFAULT         TO LNK2-LIMITE                     
015700     END-IF                                                               
015800                                                                          
015900     IF LNK2-LIMITE GREATER THAN CT-LIMITE-MAXIMO                         
016000        MOVE CT-LIMITE-MAXIMO          TO LNK2-LIMITE                     
016100     END-IF                                                               
016200                                                                          
016300     OPEN I-O   ALTFILE                                                   
016400     EVALUATE TRUE                                                        
016500         WHEN WS-FILE-STATUS EQUAL '00'                                   
016600              CONTINUE                                                    
016700         WHEN OTHER                                                       
016800              DISPLAY 'NE82ALRT - ERROR EN ALTFILE ' WS-FILE-STATUS       
016900              SET RET0-88-ERROR        TO TRUE                            
017000              PERFORM 3000-FIN                                            
017100     END-EVALUATE.                                                        
017200                                                                          
017300*****************************************************************         
017400*                        1000-INICIO-EXIT                       *         
017500*****************************************************************         
017600 1000-INICIO-EXIT.                                                        
017700     EXIT.                                                                
017800                                                                          
017900*****************************************************************         
018000*                          2000-PROCESO                         *         
018100*****************************************************************         
018200 2000-PROCESO.                                                            
018300                                                                          
018400     EVALUATE TRUE                                                        
018500         WHEN LNK2-88-LISTAR                                              
018600              PERFORM 2400-LISTA-PENDIENTES                               
018700                 THRU 2400-LISTA-PENDIENTES-EXIT                          
018800         WHEN LNK2-88-MARCAR                                              
018900              PERFORM 2600-MARCAR-ENVIADA                                 
019000                 THRU 2600-MARCAR-ENVIADA-EXIT                            
019100         WHEN OTHER                                                       
019200              SET RET0-88-ERROR       TO TRUE                             
019300              MOVE CT-OPCION-INVALIDA TO RET0-COD-ERROR                   
019400              MOVE LNK2-OPCION        TO RET0-VAR1-ERROR                  
019500     END-EVALUATE.                                                        
019600                                                                          
019700*****************************************************************         
019800*                       2000-PROCESO-EXIT                       *         
019900*****************************************************************         
020000 2000-PROCESO-EXIT.                                                       
020100     EXIT.                                                                
020200                                                                          
020300*****************************************************************         
020400*   2400-LISTA-PENDIENTES - AVISOS NO ENVIADOS, MAS ANTIGUO     *         
020500*   PRIMERO (EL ID ES CONSECUTIVO Y RESPETA ORDEN DE ALTA),     *         
020600*   TOPE LNK2-LIMITE.                                           *         
020700*****************************************************************         
020800 2400-LISTA-PENDIENTES.                                                   
020900                                                                          
021000     MOVE LOW-VALUES                  TO ALT0-ID                          
021100     START ALTFILE                                                        
021200           KEY IS NOT LESS THAN ALT0-ID                                   
021300           INVALID KEY                                                    
021400           SET SI-FIN-ARCHIVO         TO TRUE                             
021500     END-START                                                            
021600                                                                          
021700     PERFORM 2450-LEE-SIGUIENTE-PENDIENTE                                 
021800        THRU 2450-LEE-SIGUIENTE-PENDIENTE-EXIT                            
021900       UNTIL SI-FIN-ARCHIVO                                               
022000          OR CN-LISTADOS GREATER OR EQUAL LNK2-LIMITE.                    
022100                                                                          
022200*****************************************************************         
022300*                 2400-LISTA-PENDIENTES-EXIT                    *         
022400*****************************************************************         
022500 2400-LISTA-PENDIENTES-EXIT.                                              
022600     EXIT.                                                                
022700                                                                          
022800*****************************************************************         
022900*               2450-LEE-SIGUIENTE-PENDIENTE                    *         
023000*****************************************************************         
023100 2450-LEE-SIGUIENTE-PENDIENTE.                                            
023200                                                                          
023300     READ ALTFILE NEXT RECORD                                             
023400          AT END                                                          
023500          SET SI-FIN-ARCHIVO          TO TRUE                             
023600     END-READ                                                             
023700                                                                          
023800     IF NO-FIN-ARCHIVO                                                    
023900        IF ALT0-88-NO-ENVIADA                                             
024000           ADD CT-1                   TO CN-LISTADOS                      
024100           MOVE ALT0-ID               TO LNK2-RESP-ID                     
024200           MOVE ALT0-TIPO             TO LNK2-RESP-TIPO                   
024300           MOVE ALT0-SYMBOL           TO LNK2-RESP-SYMBOL                 
024400           MOVE ALT0-AS-OF            TO LNK2-RESP-AS-OF                  
024500           MOVE ALT0-MENSAJE          TO LNK2-RESP-MENSAJE                
024600           MOVE ALT0-CREATED-AT       TO LNK2-RESP-CREATED-AT             
024700           DISPLAY 'AVISO PENDIENTE ' ALT0-ID ' ' ALT0-TIPO               
024750                   ' ' ALT0-SYMBOL ' ' ALT0-AS-OF-AAAA '-'                
024775                   ALT0-AS-OF-MM '-' ALT0-AS-OF-DD                        
024900           DISPLAY ALT0-MENSAJE                                           
025000        END-IF                                                            
025100     END-IF.                                                              
025200                                                                          
025300*****************************************************************         
025400*             2450-LEE-SIGUIENTE-PENDIENTE-EXIT                 *         
025500*****************************************************************         
025600 2450-LEE-SIGUIENTE-PENDIENTE-EXIT.                                       
025700     EXIT.                                                                
025800                                                                          
025900*****************************************************************         
026000*  2600-MARCAR-ENVIADA - MARCA UN AVISO COMO ENVIADO.  SI YA     *        
026100*  ESTABA MARCADO LA FECHA ORIGINAL NO SE MODIFICA (IDEMPOTENTE) *        
026200*****************************************************************         
026300 2600-MARCAR-ENVIADA.                                                     
026400                                                                          
026500     MOVE LNK2-ID-MARCAR               TO ALT0-ID                         
026600                                                                          
026700     READ ALTFILE                                                         
026800          KEY IS ALT0-ID                                                  
026900          INVALID KEY                                                     
027000          SET LNK2-88-NO-ENCONTRADO    TO TRUE                            
027100          SET RET0-88-ERROR            TO TRUE                            
027200          MOVE CT-ID-NO-EXISTE         TO RET0-COD-ERROR                  
027300          MOVE LNK2-ID-MARCAR          TO RET0-VAR1-ERROR                 
027400         NOT INVALID KEY                                                  
027500          SET LNK2-88-SI-ENCONTRADO    TO TRUE                            
027600          IF ALT0-88-NO-ENVIADA                                           
027700             MOVE FUNCTION CURRENT-DATE                                   
027800                                        TO WS-TIMESTAMP-SYS               
027900             MOVE WS-TS-FECHA          TO WS-MARCA-FECHA                  
028000             MOVE WS-TS-HHMMSS         TO WS-MARCA-HORA                   
028100             MOVE WS-MARCA-TIEMPO-9    TO ALT0-SENT-AT                    
028140             ADD CT-1                 TO WS-CN-MARCADAS-ENVIADAS          
028150             DISPLAY 'AVISO ' ALT0-ID ' ENVIADO - HORA ' WS-TS-HORA-9     
028200             REWRITE REG-ALTFILE                                          
028300          END-IF                                                          
028400          MOVE ALT0-SENT-AT            TO LNK2-SENT-AT                    
028500     END-READ.                                                            
028600                                                                          
028700*****************************************************************         
028800*                   2600-MARCAR-ENVIADA-EXIT                    *         
028900*****************************************************************         
029000 2600-MARCAR-ENVIADA-EXIT.                                                
029100     EXIT.                                                                
029200                                                                          
029300*****************************************************************         
029400*                             3000-FIN                          *         
029500*****************************************************************         
029600 3000-FIN.                                                                
029700                                                                          
029750     DISPLAY 'NE82ALRT - AVISOS MARCADOS ENVIADOS: '                      
029760             WS-CN-MARCADAS-ENVIADAS                                      
029800     CLOSE ALTFILE                                                        
029900                                                                          
030000     GOBACK.                                                              
