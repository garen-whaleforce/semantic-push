000100                                                                          
000200*****************************************************************         
000300* Program name:    NE81PRLK.                                   *          
000400* Original author: gforrich.                                   *          
000500*                                                               *         
000600* Maintenence Log                                               *         
000700* Date       Author        Maintenance Requirement.             *         
000800* ---------- ------------  -------------------------------------*         
000900* 06/09/1994 gforrich      Initial Version - busqueda de precios*         
001000*                          de cierre contra el historico diario.*         
001100* 02/02/1995 gforrich      Se agrega busqueda UNICA para el     *         
001200*                          cierre de posiciones (EXPLORA-CIERRE)*         
001300* 19/06/1996 ecampos       Limite de 20 registros por simbolo,  *         
001400*                          pedido NE-0231.                      *         
001500* 23/11/1998 mibarra       Adecuacion Y2K - fechas AAAAMMDD a 4 *         
001600*                          digitos de anio, pedido NE-0344.     *         
001700* 14/03/2001 ecampos       Correccion: par sin registro anterior*         
001800*                          dentro de la ventana de 20 no es un  *         
001900*                          error, se informa NO-ENCONTRADO.     *         
002000* 09/10/2004 mibarra       Se documenta bajo el nuevo estandar  *         
002100*                          de copybooks de comunicacion.        *         
002200*****************************************************************         
002300*****************************************************************         
002400*                                                               *         
002500*          I D E N T I F I C A T I O N  D I V I S I O N         *         
002600*                                                               *         
002700*****************************************************************         
002800 IDENTIFICATION DIVISION.                                                 
002900 PROGRAM-ID.  NE81PRLK.                                                   
003000 AUTHOR. GUILLERMO FORRICH.                                               
003100 INSTALLATION. IBM Z/OS.                                                  
003200 DATE-WRITTEN. 06/09/1994.                                                
003300 DATE-COMPILED. 06/09/1994.                                               
003400 SECURITY. CONFIDENTIAL.                                                  
003500*****************************************************************         
003600*                                                               *         
003700*             E N V I R O N M E N T   D I V I S I O N           *         
003800*                                                               *         
003900*****************************************************************         
004000 ENVIRONMENT DIVISION.                                                    
004100                                                                          
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400        C01 IS TOP-OF-FORM.                                               
004500                                                                          
004600 INPUT-OUTPUT SECTION.                                                    
004700*****************************************************************         
004800*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *         
004900*****************************************************************         
005000 FILE-CONTROL.                                                            
005100                                                                          
005200     SELECT PRCHIST     ASSIGN       TO PRCHIST                           
005300                        FILE STATUS  IS WS-FILE-STATUS.                   
005400*****************************************************************         
005500*                                                               *         
005600*                      D A T A   D I V I S I O N                *         
005700*                                                               *         
005800*****************************************************************         
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100 FD  PRCHIST                                                              
006200     RECORDING MODE IS F                                                  
006300     BLOCK CONTAINS 0 RECORDS                                             
006400     RECORD CONTAINS 38 CHARACTERS.                                       
006500 01  REG-PRCHIST.                                                         
006600      COPY NE81PRC0.                                                      
006700                                                                          
006800 WORKING-STORAGE SECTION.                                                 
006900                                                                          
007000*****************************************************************         
007100*                     DEFINICION DE SWITCHES                    *         
007200*****************************************************************         
007300 01  SW-SWITCHES.                                                         
007400                                                                          
007500     05 SW-FIN-ARCHIVO                PIC X(01) VALUE 'N'.                
007600        88 SI-FIN-ARCHIVO                       VALUE 'S'.                
007700        88 NO-FIN-ARCHIVO                       VALUE 'N'.                
007800                                                                          
007900     05 SW-GRUPO-SIMBOLO              PIC X(01) VALUE 'N'.                
008000        88 SI-EN-GRUPO                          VALUE 'E'.                
008100        88 SI-SALIO-GRUPO                       VALUE 'S'.                
008200        88 NO-UBICADO-GRUPO                     VALUE 'N'.                
008300                                                                          
008400     05 FILLER                        PIC X(02) VALUE SPACES.             
008500                                                                          
008600*****************************************************************         
008700*                    DEFINICION DE CONSTANTES                   *         
008800*****************************************************************         
008900 01  CT-CONSTANTES.                                                       
009000     05 CT-RUTINA                     PIC X(08) VALUE 'NE81PRLK'.         
009100     05 CT-1                          PIC 9(01) VALUE 1.                  
009200     05 CT-MAX-REGS-SIMBOLO           PIC 9(02) COMP VALUE 20.            
009300     05 CT-OPCION-INVALIDA            PIC X(07) VALUE 'NEE2100'.          
009400     05 FILLER                        PIC X(02) VALUE SPACES.             
009500                                                                          
009600*****************************************************************         
009700*                  DEFINICION DE AREA DE FECHA                  *         
009800*****************************************************************         
009900 01  WS-FECHA-DESGLOSE.                                                   
010000     05 WS-FECHA-9                    PIC 9(08).                          
010100     05 WS-FECHA-X REDEFINES WS-FECHA-9.                                  
010200        10 WS-FECHA-AAAA              PIC 9(04).                          
010300        10 WS-FECHA-MM                PIC 9(02).                          
010400        10 WS-FECHA-DD                PIC 9(02).                          
010500                                                                          
010600*****************************************************************         
010700*        TABLA DE HISTORICO DE CIERRES DEL SIMBOLO PEDIDO       *         
010800*        (ORDEN DESCENDENTE POR FECHA, TOPE 20 REGISTROS)       *         
010900*****************************************************************         
011000 01  TB-HISTORIA.                                                         
011100     05 TB-HISTORIA-CANT              PIC 9(02) COMP VALUE ZERO.          
011200     05 TB-HISTORIA-TABLA OCCURS 20 TIMES                                 
011300                           INDEXED BY IX-HIST.                            
011400        10 TB-HIST-FECHA              PIC 9(08).                          
011500        10 TB-HIST-FECHA-X REDEFINES TB-HIST-FECHA.                       
011600           15 TB-HIST-AAAA            PIC 9(04).                          
011700           15 TB-HIST-MM              PIC 9(02).                          
011800           15 TB-HIST-DD              PIC 9(02).                          
011900        10 TB-HIST-CIERRE             PIC S9(12)V9(06)                    
012000                                       COMP-3.                            
012100     05 FILLER                        PIC X(02) VALUE SPACES.             
012150                                                                          
012170 77  WS-CN-LECTURAS-PRCHIST           PIC 9(07) COMP VALUE ZERO.          
012200                                                                          
012300*****************************************************************         
012400*                     DEFINICION DE LINKAGE                     *         
012500*****************************************************************         
012600 LINKAGE SECTION.                                                         
012700 01  WS-NE81LNK0-01.                                                      
012800     COPY NE81LNK0.                                                       
012900 01  WS-NE80RET0-01.                                                      
013000     COPY NE80RET0.                                                       
013100                                                                          
013200*****************************************************************         
013300*                                                               *         
013400*              P R O C E D U R E   D I V I S I O N              *         
013500*                                                               *         
013600*****************************************************************         
013700 PROCEDURE DIVISION USING WS-NE81LNK0-01 WS-NE80RET0-01.                  
013800*****************************************************************         
013900*                            MAIN LINE                          *         
014000*****************************************************************         
014100                                                                          
014200 0000-MAINLINE.                                                           
014300                                                                          
014400     PERFORM 1000-INICIO                                                  
014500        THRU 1000-INICIO-EXIT                                             
014600                                                                          
014700     PERFORM 2000-PROCESO                                                 
014800        THRU 2000-PROCESO-EXIT                                            
014900                                                                          
015000     PERFORM 3000-FIN.                                                    
015100                                                                          
015200*****************************************************************         
015300*                          1000-INICIO                          *         
015400*****************************************************************         
015500 1000-INICIO.                                                             
015600                                                                          
015700     INITIALIZE  TB-HISTORIA                                              
015800     INITIALIZE  WS-NE80RET0-01                                           
015900     SET         RET0-88-OK            TO TRUE                            
016000     MOVE        CT-RUTINA             TO RET0-PROGRAMA                   
016100     SET         LNK0-88-NO-ENCONTRADO TO TRUE                            
016200     SET         NO-UBICADO-GRUPO      TO TRUE                            
016300                                                                          
016400     OPEN INPUT  PRCHIST                                                  
016500     EVALUATE TRUE                                                        
016600         WHEN WS-FILE-STATUS EQUAL '00'                                   
016700              CONTINUE                                                    
016800         WHEN OTHER                                                       
016900              DISPLAY 'NE81PRLK - ERROR EN PRCHIST ' WS-FILE-STATUS       
017000              SET RET0-88-ERROR        TO TRUE                            
017100              PERFORM 3000-FIN                                            
017200     END-EVALUATE                                                         
017300                                                                          
017400     PERFORM 1100-CARGA-HISTORIA                                          
017500        THRU 1100-CARGA-HISTORIA-EXIT                                     
017600       UNTIL SI-FIN-ARCHIVO OR SI-SALIO-GRUPO.                            
017700                                                                          
017800*****************************************************************         
017900*                        1000-INICIO-EXIT                       *         
018000*****************************************************************         
018100 1000-INICIO-EXIT.                                                        
018200     EXIT.                                                                
018300                                                                          
018400*****************************************************************         
018500*                    1100-CARGA-HISTORIA                        *         
018600* EL ARCHIVO VIENE AGRUPADO POR SIMBOLO, FECHAS DESCENDENTES.   *         
018700* SE ACUMULAN HASTA 20 REGISTROS DEL SIMBOLO PEDIDO Y SE CORTA  *         
018800* APENAS CAMBIA EL SIMBOLO (SE SALIO DEL GRUPO).                *         
018900*****************************************************************         
019000 1100-CARGA-HISTORIA.                                                     
019100                                                                          
019150     ADD CT-1                           TO WS-CN-LECTURAS-PRCHIST         
019200     READ PRCHIST                                                         
019300          AT END                                                          
019400          SET SI-FIN-ARCHIVO          TO TRUE                             
019500     END-READ                                                             
019600                                                                          
019700     IF NO-FIN-ARCHIVO                                                    
019800        IF PRC0-SYMBOL EQUAL LNK0-SYMBOL                                  
019900           SET SI-EN-GRUPO            TO TRUE                             
020000           IF TB-HISTORIA-CANT LESS THAN CT-MAX-REGS-SIMBOLO              
020100              ADD CT-1                TO TB-HISTORIA-CANT                 
020200              MOVE PRC0-FECHA         TO TB-HIST-FECHA                    
020300                                         (TB-HISTORIA-CANT)               
020400              MOVE PRC0-CIERRE        TO TB-HIST-CIERRE                   
020500                                         (TB-HISTORIA-CANT)               
020600           END-IF                                                         
020700        ELSE                                                              
020800           IF SI-EN-GRUPO                                                 
020900              SET SI-SALIO-GRUPO      TO TRUE                             
021000           END-IF                                                         
021100        END-IF                                                            
021200     END-IF.                                                              
021300                                                                          
021400*****************************************************************         
021500*                  1100-CARGA-HISTORIA-EXIT                     *         
021600*****************************************************************         
021700 1100-CARGA-HISTORIA-EXIT.                                                
021800     EXIT.                                                                
021900                                                                          
022000*****************************************************************         
022100*                          2000-PROCESO                         *         
022200*****************************************************************         
022300 2000-PROCESO.                                                            
022400                                                                          
022500     EVALUATE TRUE                                                        
022600         WHEN LNK0-88-PAR                                                 
022700              PERFORM 2100-BUSCA-PAR                                      
022800                 THRU 2100-BUSCA-PAR-EXIT                                 
022900         WHEN LNK0-88-UNICA                                               
023000              PERFORM 2200-BUSCA-UNICA                                    
023100                 THRU 2200-BUSCA-UNICA-EXIT                               
023200         WHEN OTHER                                                       
023300              SET RET0-88-ERROR       TO TRUE                             
023400              MOVE CT-OPCION-INVALIDA TO RET0-COD-ERROR                   
023500              MOVE LNK0-OPCION        TO RET0-VAR1-ERROR                  
023600     END-EVALUATE.                                                        
023700                                                                          
023800*****************************************************************         
023900*                       2000-PROCESO-EXIT                       *         
024000*****************************************************************         
024100 2000-PROCESO-EXIT.                                                       
024200     EXIT.                                                                
024300                                                                          
024400*****************************************************************         
024500*   2100-BUSCA-PAR - CIERRE DEL AS-OF Y DEL DIA HABIL ANTERIOR   *        
024600*****************************************************************         
024700 2100-BUSCA-PAR.                                                          
024800                                                                          
024900     SET IX-HIST                      TO 1                                
025000     SEARCH TB-HISTORIA-TABLA                                             
025100         VARYING IX-HIST                                                  
025200         AT END                                                           
025300              SET LNK0-88-NO-ENCONTRADO   TO TRUE                         
025400         WHEN TB-HIST-FECHA (IX-HIST) EQUAL LNK0-FECHA-AS-OF              
025500              IF IX-HIST LESS THAN TB-HISTORIA-CANT                       
025600                 SET LNK0-88-SI-ENCONTRADO   TO TRUE                      
025700                 MOVE TB-HIST-CIERRE (IX-HIST)                            
025800                                      TO LNK0-CIERRE-AS-OF                
025900                 MOVE TB-HIST-CIERRE (IX-HIST + 1)                        
026000                                      TO LNK0-CIERRE-ANTERIOR             
026100              ELSE                                                        
026200                 SET LNK0-88-NO-ENCONTRADO   TO TRUE                      
026300              END-IF                                                      
026400     END-SEARCH.                                                          
026500                                                                          
026600*****************************************************************         
026700*                     2100-BUSCA-PAR-EXIT                       *         
026800*****************************************************************         
026900 2100-BUSCA-PAR-EXIT.                                                     
027000     EXIT.                                                                
027100                                                                          
027200*****************************************************************         
027300*       2200-BUSCA-UNICA - CIERRE DEL AS-OF UNICAMENTE           *        
027400*****************************************************************         
027500 2200-BUSCA-UNICA.                                                        
027600                                                                          
027700     SET IX-HIST                      TO 1                                
027800     SEARCH TB-HISTORIA-TABLA                                             
027900         VARYING IX-HIST                                                  
028000         AT END                                                           
028100              SET LNK0-88-NO-ENCONTRADO   TO TRUE                         
028200         WHEN TB-HIST-FECHA (IX-HIST) EQUAL LNK0-FECHA-AS-OF              
028300              SET LNK0-88-SI-ENCONTRADO   TO TRUE                         
028400              MOVE TB-HIST-CIERRE (IX-HIST)                               
028500                                   TO LNK0-CIERRE-AS-OF                   
028600     END-SEARCH.                                                          
028700                                                                          
028800*****************************************************************         
028900*                    2200-BUSCA-UNICA-EXIT                      *         
029000*****************************************************************         
029100 2200-BUSCA-UNICA-EXIT.                                                   
029200     EXIT.                                                                
029300                                                                          
029400*****************************************************************         
029500*                             3000-FIN                          *         
029600*****************************************************************         
029700 3000-FIN.                                                                
029800                                                                          
029850     DISPLAY 'NE81PRLK - LECTURAS PRCHIST: ' WS-CN-LECTURAS-PRCHIST       
029900     CLOSE PRCHIST                                                        
030000                                                                          
030100     GOBACK.                                                              
