000100******************************************************************        
000200*                                                                *        
000300* NOMBRE DEL OBJETO:  NE82LNK0                                   *        
000400*                                                                *        
000500* DESCRIPCION:  AREA DE COMUNICACION PARA LA RUTINA DE DESPACHO  *        
000600*               DE AVISOS (NE82ALRT) - LISTADO DE PENDIENTES Y   *        
000700*               MARCA DE ENVIADO.                                *        
000800*                                                                *        
000900* -------------------------------------------------------------- *        
001000*                                                                *        
001100*           LONGITUD : 299 POSICIONES.                          *         
001200*           PREFIJO  : LNK2.                                    *         
001300*                                                                *        
001400******************************************************************        
001500                                                                          
001600     05 NE82LNK0.                                                         
001700        10 LNK2-OPCION                    PIC X(01).                      
001800           88 LNK2-88-LISTAR                       VALUE 'L'.             
001900           88 LNK2-88-MARCAR                       VALUE 'M'.             
002000        10 LNK2-LIMITE                    PIC 9(03) USAGE COMP.           
002100        10 LNK2-ID-MARCAR                 PIC 9(09).                      
002200        10 LNK2-ENCONTRADO                PIC X(01).                      
002300           88 LNK2-88-SI-ENCONTRADO                VALUE 'S'.             
002400           88 LNK2-88-NO-ENCONTRADO                VALUE 'N'.             
002500        10 LNK2-SENT-AT                   PIC 9(14).                      
002600        10 LNK2-AVISO-RESP.                                               
002700           15 LNK2-RESP-ID                PIC 9(09).                      
002800           15 LNK2-RESP-TIPO              PIC X(20).                      
002900           15 LNK2-RESP-SYMBOL            PIC X(20).                      
003000           15 LNK2-RESP-AS-OF             PIC 9(08).                      
003100           15 LNK2-RESP-MENSAJE           PIC X(200).                     
003200           15 LNK2-RESP-CREATED-AT        PIC 9(14).                      
003300******************************************************************        
003400* EL NUMERO DE CAMPOS DE ESTA DECLARACION ES 11                  *        
003500* LA LONGITUD DE LA DECLARACION ES 299                           *        
003600******************************************************************        
