000100******************************************************************        
000200*                                                                *        
000300* NOMBRE DEL OBJETO:  NE80RET0                                   *        
000400*                                                                *        
000500* DESCRIPCION:  AREA DE COMUNICACION PARA INFORMACION DE RETORNO *        
000600*               DE LAS RUTINAS DE LA ESTRATEGIA DE CAIDA POST-   *        
000700*               BALANCE (EARNINGS-DROP). USADA POR NE80STR0,     *        
000800*               NE81PRLK Y NE82ALRT.                              *       
000900*                                                                *        
001000* -------------------------------------------------------------- *        
001100*                                                                *        
001200*           LONGITUD : 87 POSICIONES.                           *         
001300*           PREFIJO  : RET0.                                    *         
001400*                                                                *        
001500******************************************************************        
001600                                                                          
001700     02  NE80RET0.                                                        
001800                                                                          
001900         05  RET0-COD-RET                      PIC X(02).                 
002000             88 RET0-88-OK            VALUE '00'.                         
002100             88 RET0-88-AVISO         VALUE '10'.                         
002200             88 RET0-88-ERROR         VALUE '20'.                         
002300                                                                          
002400         05  RET0-PROGRAMA                     PIC  X(08).                
002500                                                                          
002600         05  RET0-COD-ERROR                    PIC  X(07).                
002700                                                                          
002800         05  RET0-VAR1-ERROR                   PIC  X(20).                
002900                                                                          
003000         05  RET0-VAR2-ERROR                   PIC  X(20).                
003100                                                                          
003200         05  RET0-DESERROR                     PIC  X(30).                
003300******************************************************************        
003400* EL NUMERO DE CAMPOS DE ESTA DECLARACION ES 6                   *        
003500* LA LONGITUD DE LA DECLARACION ES 87                            *        
003600******************************************************************        
