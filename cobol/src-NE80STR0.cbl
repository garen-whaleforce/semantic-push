000100                                                                          
000200*****************************************************************         
000300* Program name:    NE80STR0.                                    *         
000400* Original author: gforrich.                                    *         
000500*                                                               *         
000600* Maintenence Log                                               *         
000700* Date       Author        Maintenance Requirement.             *         
000800* ---------- ------------  -------------------------------------*         
000900* 14/02/1994 gforrich      Initial Version - motor de senales de *        
001000*                          caida post-balance (earnings-drop).  *         
001100* 06/09/1994 gforrich      Se factoriza busqueda de precios a   *         
001200*                          la rutina NE81PRLK.                  *         
001300* 11/01/1995 ecampos       Se incorpora alta de avisos; el      *         
001400*                          despacho queda en NE82ALRT.          *         
001500* 02/02/1995 gforrich      Ajuste de precedencia STOP-LOSS      *         
001600*                          sobre TIME-EXIT, pedido NE-0118.     *         
001700* 19/06/1996 ecampos       Tope de 500 simbolos en la tabla de  *         
001800*                          universo, pedido NE-0231.            *         
001900* 30/07/1996 gforrich      Se deja constancia en bitacora de    *         
002000*                          altas y cierres del dia.             *         
002100* 23/11/1998 mibarra       Adecuacion Y2K - fechas AAAAMMDD a 4 *         
002200*                          digitos de anio en toda la cadena,   *         
002300*                          pedido NE-0344.                      *         
002400* 17/12/1998 mibarra       Adecuacion Y2K - revision del calculo*         
002500*                          de dias de tenencia para el cambio   *         
002600*                          de siglo.                            *         
002700* 04/05/2000 ecampos       Se valida duplicado de posicion por  *         
002800*                          (simbolo, fecha de alta) antes del   *         
002900*                          alta.                                *         
003000* 14/03/2001 ecampos       Se propaga correccion de NE81PRLK:   *         
003100*                          NO-ENCONTRADO cuando no hay registro *         
003200*                          anterior dentro de la ventana.       *         
003300* 22/09/2003 mibarra       Se parametriza tope de posiciones    *         
003400*                          abiertas procesadas por corrida.     *         
003500* 09/10/2004 mibarra       Se documenta bajo el nuevo estandar  *         
003600*                          de copybooks de comunicacion.        *         
003700*****************************************************************         
003800*****************************************************************         
003900*                                                               *         
004000*          I D E N T I F I C A T I O N  D I V I S I O N         *         
004100*                                                               *         
004200*****************************************************************         
004300 IDENTIFICATION DIVISION.                                                 
004400 PROGRAM-ID.  NE80STR0.                                                   
004500 AUTHOR. GUILLERMO FORRICH.                                               
004600 INSTALLATION. IBM Z/OS.                                                  
004700 DATE-WRITTEN. 14/02/1994.                                                
004800 DATE-COMPILED. 14/02/1994.                                               
004900 SECURITY. CONFIDENTIAL.                                                  
005000*****************************************************************         
005100*                                                               *         
005200*             E N V I R O N M E N T   D I V I S I O N           *         
005300*                                                               *         
005400*****************************************************************         
005500 ENVIRONMENT DIVISION.                                                    
005600                                                                          
005700 CONFIGURATION SECTION.                                                   
005800 SPECIAL-NAMES.                                                           
005900        C01 IS TOP-OF-FORM.                                               
006000                                                                          
006100 INPUT-OUTPUT SECTION.                                                    
006200*****************************************************************         
006300*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *         
006400*****************************************************************         
006500 FILE-CONTROL.                                                            
006600                                                                          
006700     SELECT SP500UNV    ASSIGN       TO SP500UNV                          
006800                        FILE STATUS  IS WS-FILE-STATUS.                   
006900                                                                          
007000     SELECT ERNCAL      ASSIGN       TO ERNCAL                            
007100                        FILE STATUS  IS WS-FILE-STATUS.                   
007200                                                                          
007300     SELECT POSMSTR     ASSIGN       TO POSMSTR                           
007400                        ORGANIZATION IS INDEXED                           
007500                        ACCESS MODE  IS DYNAMIC                           
007600                        RECORD KEY   IS POS0-KEY                          
007700                        ALTERNATE RECORD KEY IS POS0-STATUS               
007800                                     WITH DUPLICATES                      
007900                        FILE STATUS  IS WS-FILE-STATUS.                   
008000                                                                          
008100     SELECT ALTFILE     ASSIGN       TO ALTFILE                           
008200                        ORGANIZATION IS INDEXED                           
008300                        ACCESS MODE  IS DYNAMIC                           
008400                        RECORD KEY   IS ALT0-ID                           
008500                        ALTERNATE RECORD KEY IS ALT0-EVENT-KEY            
008600                        FILE STATUS  IS WS-FILE-STATUS.                   
008700*****************************************************************         
008800*                                                               *         
008900*                      D A T A   D I V I S I O N                *         
009000*                                                               *         
009100*****************************************************************         
009200 DATA DIVISION.                                                           
009300 FILE SECTION.                                                            
009400 FD  SP500UNV                                                             
009500     RECORDING MODE IS F                                                  
009600     BLOCK CONTAINS 0 RECORDS                                             
009700     RECORD CONTAINS 34 CHARACTERS.                                       
009800 01  REG-SP500UNV.                                                        
009900      COPY NE80SYM0.                                                      
010000                                                                          
010100 FD  ERNCAL                                                               
010200     RECORDING MODE IS F                                                  
010300     BLOCK CONTAINS 0 RECORDS                                             
010400     RECORD CONTAINS 28 CHARACTERS.                                       
010500 01  REG-ERNCAL.                                                          
010600      COPY NE80ERN0.                                                      
010700                                                                          
010800 FD  POSMSTR                                                              
010900     RECORDING MODE IS F                                                  
011000     RECORD CONTAINS 142 CHARACTERS.                                      
011100 01  REG-POSMSTR.                                                         
011200      COPY NE80POS0.                                                      
011300                                                                          
011400 FD  ALTFILE                                                              
011500     RECORDING MODE IS F                                                  
011600     RECORD CONTAINS 380 CHARACTERS.                                      
011700 01  REG-ALTFILE.                                                         
011800      COPY NE80ALT0.                                                      
011900                                                                          
012000 WORKING-STORAGE SECTION.                                                 
012100                                                                          
012200*****************************************************************         
012300*                     DEFINICION DE SWITCHES                    *         
012400*****************************************************************         
012500 01  SW-SWITCHES.                                                         
012600                                                                          
012700     05 SW-FIN-UNIVERSO               PIC X(01) VALUE 'N'.                
012800        88 SI-FIN-UNIVERSO                       VALUE 'S'.               
012900        88 NO-FIN-UNIVERSO                       VALUE 'N'.               
013000                                                                          
013100     05 SW-FIN-CALENDARIO             PIC X(01) VALUE 'N'.                
013200        88 SI-FIN-CALENDARIO                     VALUE 'S'.               
013300        88 NO-FIN-CALENDARIO                     VALUE 'N'.               
013400                                                                          
013500     05 SW-FIN-POSICIONES             PIC X(01) VALUE 'N'.                
013600        88 SI-FIN-POSICIONES                     VALUE 'S'.               
013700        88 NO-FIN-POSICIONES                     VALUE 'N'.               
013800                                                                          
013900     05 SW-EN-UNIVERSO                PIC X(01) VALUE 'N'.                
014000        88 SI-EN-UNIVERSO                        VALUE 'S'.               
014100        88 NO-EN-UNIVERSO                        VALUE 'N'.               
014200                                                                          
014300     05 SW-HAY-SALIDA                 PIC X(01) VALUE 'N'.                
014400        88 SI-HAY-SALIDA                         VALUE 'S'.               
014500        88 NO-HAY-SALIDA                         VALUE 'N'.               
014550                                                                          
014560     05 SW-ARCHIVOS-SALIDA-ABIERTOS   PIC X(01) VALUE 'N'.                
014570        88 SI-ARCH-SALIDA-ABIERTOS              VALUE 'S'.                
014580        88 NO-ARCH-SALIDA-ABIERTOS              VALUE 'N'.                
014590                                                                          
014610     05 SW-ERNCAL-ABIERTO             PIC X(01) VALUE 'N'.                
014620        88 SI-ERNCAL-ABIERTO                    VALUE 'S'.                
014630        88 NO-ERNCAL-ABIERTO                    VALUE 'N'.                
014640                                                                          
014700     05 FILLER                        PIC X(02) VALUE SPACES.             
014800                                                                          
014900*****************************************************************         
015000*                    DEFINICION DE CONSTANTES                   *         
015100*****************************************************************         
015200 01  CT-CONSTANTES.                                                       
015300     05 CT-RUTINA                     PIC X(08) VALUE 'NE80STR0'.         
015400     05 CT-1                          PIC 9(01) VALUE 1.                  
015500     05 CT-SUB-PRLK                   PIC X(08) VALUE 'NE81PRLK'.         
015600     05 CT-TIPO-ALTA                  PIC X(05) VALUE 'ENTRY'.            
015700     05 CT-TIPO-CIERRE                PIC X(04) VALUE 'EXIT'.             
015800     05 CT-RAZON-STOP-LOSS            PIC X(09) VALUE 'STOP_LOSS'.        
015900     05 CT-RAZON-TIME-EXIT            PIC X(09) VALUE 'TIME_EXIT'.        
016000     05 CT-ESTADO-OPEN                PIC X(04) VALUE 'OPEN'.             
016100     05 CT-ESTADO-CLOSED              PIC X(06) VALUE 'CLOSED'.           
016200     05 CT-MAX-REGS-UNIVERSO          PIC 9(04) COMP VALUE 500.           
016300     05 CT-MAX-REGS-ABIERTAS          PIC 9(04) COMP VALUE 2000.          
016400     05 CT-ENTRY-RET-MIN              PIC S9(3)V9(6) COMP-3               
016500                                       VALUE -0.300000.                   
016600     05 CT-ENTRY-RET-MAX              PIC S9(3)V9(6) COMP-3               
016700                                       VALUE -0.050000.                   
016800     05 CT-STOP-LOSS-UMBRAL           PIC S9(3)V9(6) COMP-3               
016900                                       VALUE -0.100000.                   
017000     05 CT-MAX-DIAS-TENENCIA          PIC 9(05) COMP VALUE 50.            
017100     05 CT-DESPLAZ-DIAS               PIC S9(07) COMP-3                   
017200                                       VALUE 719468.                      
017300     05 FILLER                        PIC X(02) VALUE SPACES.             
017400                                                                          
017500*****************************************************************         
017600*                    DEFINICION DE CONTADORES                   *         
017700*****************************************************************         
017800 01  CN-CONTADORES.                                                       
017900     05 CN-NUEVAS-ALTAS               PIC 9(05) COMP VALUE ZERO.          
018000     05 CN-NUEVOS-CIERRES             PIC 9(05) COMP VALUE ZERO.          
018100     05 CN-PROX-ID-POS                PIC 9(09) COMP VALUE ZERO.          
018200     05 CN-PROX-ID-ALT                PIC 9(09) COMP VALUE ZERO.          
018300     05 FILLER                        PIC X(02) VALUE SPACES.             
018310                                                                          
018320 77  WS-CN-CANDIDATOS-EVAL            PIC 9(07) COMP VALUE ZERO.          
018400                                                                          
018500*****************************************************************         
018600*            PARAMETRO DE CORRIDA - FECHA "AS OF"                *        
018700*****************************************************************         
018800 01  WS-PARAMETRO-CORRIDA.                                                
018900     05 WS-FECHA-AS-OF-9              PIC 9(08) VALUE ZERO.               
019000     05 WS-FECHA-AS-OF-X REDEFINES WS-FECHA-AS-OF-9.                      
019100        10 WS-AS-OF-AAAA              PIC 9(04).                          
019200        10 WS-AS-OF-MM                PIC 9(02).                          
019300        10 WS-AS-OF-DD                PIC 9(02).                          
019400     05 FILLER                        PIC X(02) VALUE SPACES.             
019500                                                                          
020700*****************************************************************         
020800*     AREA DE FORMATO ISO (AAAA-MM-DD) PARA CLAVES Y MENSAJES   *         
020900*****************************************************************         
021000 01  WS-FECHA-ISO.                                                        
021100     05 WS-ISO-AAAA                   PIC X(04).                          
021200     05 WS-ISO-F1                     PIC X(01) VALUE '-'.                
021300     05 WS-ISO-MM                     PIC X(02).                          
021400     05 WS-ISO-F2                     PIC X(01) VALUE '-'.                
021500     05 WS-ISO-DD                     PIC X(02).                          
021600     05 FILLER                        PIC X(02) VALUE SPACES.             
021700                                                                          
021800 01  WS-FECHA-ISO-ENTRY.                                                  
021900     05 WS-ISO2-AAAA                  PIC X(04).                          
022000     05 WS-ISO2-F1                    PIC X(01) VALUE '-'.                
022100     05 WS-ISO2-MM                    PIC X(02).                          
022200     05 WS-ISO2-F2                    PIC X(01) VALUE '-'.                
022300     05 WS-ISO2-DD                    PIC X(02).                          
022400     05 FILLER                        PIC X(02) VALUE SPACES.             
022500                                                                          
022600*****************************************************************         
022700*        TABLA DE UNIVERSO S&P 500 VIGENTE PARA LA CORRIDA       *        
022800*****************************************************************         
022900 01  TB-UNIVERSO.                                                         
023000     05 TB-UNIVERSO-CANT              PIC 9(04) COMP VALUE ZERO.          
023100     05 TB-UNIVERSO-TABLA OCCURS 500 TIMES                                
023200                           INDEXED BY IX-UNIV.                            
023300        10 TB-UNIV-SYMBOL             PIC X(20).                          
023400                                                                          
023500*****************************************************************         
023600*       TABLA DE CLAVES DE POSICIONES ABIERTAS A PROCESAR        *        
023700*****************************************************************         
023800 01  TB-ABIERTAS.                                                         
023900     05 TB-ABIERTAS-CANT              PIC 9(05) COMP VALUE ZERO.          
024000     05 TB-ABIERTAS-TABLA OCCURS 2000 TIMES                               
024100                           INDEXED BY IX-ABIERTA.                         
024200        10 TB-AB-KEY.                                                     
024300           15 TB-AB-SYMBOL            PIC X(20).                          
024400           15 TB-AB-ENTRY-DATE        PIC 9(08).                          
024500                                                                          
024600*****************************************************************         
024700*             AREA DE CALCULO DE DIAS ENTRE FECHAS               *        
024800*       (RUTINA PROPIA - CONTEO DE DIAS CALENDARIO, ESTILO       *        
024900*        "NUMERO DE DIA JULIANO DESPLAZADO")                    *         
025000*****************************************************************         
025100 01  WS-CALCULA-DIAS.                                                     
025200     05 WS-CD-ANIO-IN                 PIC 9(04).                          
025300     05 WS-CD-MES-IN                  PIC 9(02).                          
025400     05 WS-CD-DIA-IN                  PIC 9(02).                          
025500     05 WS-CD-ANIO-AJUS               PIC S9(05) COMP-3.                  
025600     05 WS-CD-MES-AJUS                PIC S9(03) COMP-3.                  
025700     05 WS-CD-ERA                     PIC S9(05) COMP-3.                  
025800     05 WS-CD-YOE                     PIC S9(05) COMP-3.                  
025900     05 WS-CD-DOY                     PIC S9(05) COMP-3.                  
026000     05 WS-CD-DOE                     PIC S9(07) COMP-3.                  
026100     05 WS-CD-RESULTADO               PIC S9(07) COMP-3.                  
026200     05 FILLER                        PIC X(02) VALUE SPACES.             
026300                                                                          
026400 01  WS-DIAS-AS-OF                    PIC S9(07) COMP-3 VALUE ZERO.       
026500 01  WS-DIAS-ENTRY                    PIC S9(07) COMP-3 VALUE ZERO.       
026600 01  WS-DIAS-TENENCIA                 PIC S9(07) COMP-3 VALUE ZERO.       
026700                                                                          
026800*****************************************************************         
026900*          AREA DE CALCULO DE RETORNO / PNL DE LA SENAL          *        
027000*****************************************************************         
027100 01  WS-CALCULOS-SENAL.                                                   
027200     05 WS-CALC-RETORNO               PIC S9(3)V9(6) COMP-3.              
027300     05 WS-CALC-PNL                   PIC S9(3)V9(6) COMP-3.              
027400     05 WS-RET-PCT                    PIC S9(5)V99 COMP-3.                
027500     05 WS-PNL-PCT                    PIC S9(5)V99 COMP-3.                
027600     05 WS-PRECIO-RED                 PIC S9(12)V99 COMP-3.               
027700     05 FILLER                        PIC X(02) VALUE SPACES.             
027800                                                                          
027900*****************************************************************         
028000*              AREAS EDITADAS PARA ARMADO DE MENSAJES            *        
028100*****************************************************************         
028200 01  WS-CAMPOS-EDITADOS.                                                  
028300     05 WS-RET-EDIT                   PIC -(4)9.99.                       
028400     05 WS-PNL-EDIT                   PIC -(4)9.99.                       
028500     05 WS-PRECIO-EDIT                PIC -(8)9.99.                       
028600     05 WS-DIAS-EDIT                  PIC Z(4)9.                          
028700     05 FILLER                        PIC X(02) VALUE SPACES.             
028800                                                                          
028900 01  WS-RAZON-SALIDA                  PIC X(09) VALUE SPACES.             
029000                                                                          
029100 01  WS-MENSAJE-AVISO                 PIC X(200) VALUE SPACES.            
029200                                                                          
029300*****************************************************************         
029400*         SEPARADOR DE LINEA USADO EN LOS MENSAJES DE AVISO      *        
029500*****************************************************************         
029600 01  CT-SALTO-LINEA                   PIC X(01) VALUE X'0A'.              
029700                                                                          
029800*****************************************************************         
029900*          AREA DE TIMESTAMP DE ALTA/ACTUALIZACION               *        
030000*****************************************************************         
030100 01  WS-TIMESTAMP-SYS.                                                    
030200     05 WS-TS-FECHA                   PIC 9(08).                          
030300     05 WS-TS-HORA-ESTRUCT.                                               
030400        10 WS-TS-HHMMSS               PIC 9(06).                          
030500        10 WS-TS-CENT                 PIC 9(02).                          
030600     05 WS-TS-DIFGMT                  PIC X(05).                          
030700                                                                          
030800 01  WS-MARCA-TIEMPO.                                                     
030900     05 WS-MARCA-FECHA                PIC 9(08).                          
031000     05 WS-MARCA-HORA                 PIC 9(06).                          
031100 01  WS-MARCA-TIEMPO-9 REDEFINES WS-MARCA-TIEMPO                          
031200                                   PIC 9(14).                             
031300                                                                          
031400*****************************************************************         
031500*                    DEFINICION DE COPYBOOKS                    *         
031600*                 (AREAS DE COMUNICACION CON NE81PRLK)           *        
031700*****************************************************************         
031800 01  WS-NE81LNK0-01.                                                      
031900     COPY NE81LNK0.                                                       
032000 01  WS-NE80RET0-01.                                                      
032100     COPY NE80RET0.                                                       
032200                                                                          
032300*****************************************************************         
032400*                                                               *         
032500*              P R O C E D U R E   D I V I S I O N              *         
032600*                                                               *         
032700*****************************************************************         
032800 PROCEDURE DIVISION.                                                      
032900*****************************************************************         
033000*                            MAIN LINE                          *         
033100*****************************************************************         
033200                                                                          
033300 0000-MAINLINE.                                                           
033400                                                                          
033500     PERFORM 1000-INICIO                                                  
033600        THRU 1000-INICIO-EXIT                                             
033700                                                                          
033800     IF TB-UNIVERSO-CANT GREATER THAN ZERO                                
033900        PERFORM 2000-PROCESO                                              
034000           THRU 2000-PROCESO-EXIT                                         
034100     END-IF                                                               
034200                                                                          
034300     PERFORM 3000-PROCESO-SALIDA                                          
034400        THRU 3000-PROCESO-SALIDA-EXIT                                     
034500                                                                          
034600     PERFORM 4000-FIN.                                                    
034700                                                                          
034800*****************************************************************         
034900*                          1000-INICIO                          *         
035000*****************************************************************         
035100 1000-INICIO.                                                             
035200                                                                          
035300     INITIALIZE  CN-CONTADORES                                            
035400     ACCEPT      WS-FECHA-AS-OF-9     FROM DATE YYYYMMDD                  
035500                                                                          
035600     OPEN INPUT  SP500UNV                                                 
035700     EVALUATE TRUE                                                        
035800         WHEN WS-FILE-STATUS EQUAL '00'                                   
035900              CONTINUE                                                    
036000         WHEN OTHER                                                       
036100              DISPLAY 'NE80STR0 - ERROR EN SP500UNV ' WS-FILE-STATUS      
036200              PERFORM 4000-FIN                                            
036300     END-EVALUATE                                                         
036400                                                                          
036500     PERFORM 1100-CARGA-UNIVERSO                                          
036600        THRU 1100-CARGA-UNIVERSO-EXIT                                     
036700       UNTIL SI-FIN-UNIVERSO                                              
036800          OR TB-UNIVERSO-CANT GREATER OR EQUAL                            
036900             CT-MAX-REGS-UNIVERSO                                         
037000                                                                          
037100     CLOSE SP500UNV                                                       
037200                                                                          
037300*   LA POSICION ABIERTA Y EL AVISO SON ARCHIVOS DEL EXIT SCAN -           
037400*   SE ABREN SIEMPRE, UNIVERSO VACIO O NO (PEDIDO NE-0512).               
037500     OPEN I-O POSMSTR                                                     
037600     EVALUATE TRUE                                                        
037700         WHEN WS-FILE-STATUS EQUAL '00'                                   
037800              CONTINUE                                                    
037900         WHEN OTHER                                                       
038000              DISPLAY 'NE80STR0 - ERROR EN POSMSTR '                      
038100                      WS-FILE-STATUS                                      
038200              PERFORM 4000-FIN                                            
038300     END-EVALUATE                                                         
038400                                                                          
038500     OPEN I-O ALTFILE                                                     
038600     EVALUATE TRUE                                                        
038700         WHEN WS-FILE-STATUS EQUAL '00'                                   
038800              CONTINUE                                                    
038900         WHEN OTHER                                                       
039000              DISPLAY 'NE80STR0 - ERROR EN ALTFILE '                      
039100                      WS-FILE-STATUS                                      
039200              PERFORM 4000-FIN                                            
039300     END-EVALUATE                                                         
039350     SET SI-ARCH-SALIDA-ABIERTOS          TO TRUE                         
039400                                                                          
039500     PERFORM 1200-OBTIENE-PROX-ID-POS                                     
039600        THRU 1200-OBTIENE-PROX-ID-POS-EXIT                                
039700                                                                          
039800     PERFORM 1300-OBTIENE-PROX-ID-ALT                                     
039900        THRU 1300-OBTIENE-PROX-ID-ALT-EXIT                                
040000                                                                          
040100     IF TB-UNIVERSO-CANT EQUAL ZERO                                       
040200        DISPLAY 'NE80STR0 - UNIVERSO VACIO, NO SE EVALUAN ALTAS'          
040300     ELSE                                                                 
040400        OPEN INPUT ERNCAL                                                 
040500        EVALUATE TRUE                                                     
040600            WHEN WS-FILE-STATUS EQUAL '00'                                
040700                 CONTINUE                                                 
040800            WHEN OTHER                                                    
040900                 DISPLAY 'NE80STR0 - ERROR EN ERNCAL '                    
041000                         WS-FILE-STATUS                                   
041100                 PERFORM 4000-FIN                                         
041200        END-EVALUATE                                                      
041250        SET SI-ERNCAL-ABIERTO    TO TRUE                                  
041300     END-IF.                                                              
041400                                                                          
041500*****************************************************************         
041600*                        1000-INICIO-EXIT                       *         
041700*****************************************************************         
041800 1000-INICIO-EXIT.                                                        
041900     EXIT.                                                                
042200                                                                          
042300*****************************************************************         
042400*                    1100-CARGA-UNIVERSO                        *         
042500*****************************************************************         
042600 1100-CARGA-UNIVERSO.                                                     
042700                                                                          
042800     READ SP500UNV                                                        
042900          AT END                                                          
043000          SET SI-FIN-UNIVERSO         TO TRUE                             
043100     END-READ                                                             
043200                                                                          
043300     IF NO-FIN-UNIVERSO                                                   
043400        ADD CT-1                      TO TB-UNIVERSO-CANT                 
043500        MOVE SYM0-SYMBOL              TO TB-UNIV-SYMBOL                   
043600                                         (TB-UNIVERSO-CANT)               
043700     END-IF.                                                              
043800                                                                          
043900*****************************************************************         
044000*                  1100-CARGA-UNIVERSO-EXIT                     *         
044100*****************************************************************         
044200 1100-CARGA-UNIVERSO-EXIT.                                                
044300     EXIT.                                                                
044400                                                                          
044500*****************************************************************         
044600*   1200-OBTIENE-PROX-ID-POS - BARRIDO SECUENCIAL DE POSMSTR     *        
044700*   PARA DETERMINAR EL PROXIMO IDENTIFICADOR DE POSICION.        *        
044800*****************************************************************         
044900 1200-OBTIENE-PROX-ID-POS.                                                
045000                                                                          
045100     MOVE LOW-VALUES                  TO POS0-KEY                         
045200     START POSMSTR                                                        
045300           KEY IS NOT LESS THAN POS0-KEY                                  
045400           INVALID KEY                                                    
045500           SET SI-FIN-POSICIONES      TO TRUE                             
045600     END-START                                                            
045700                                                                          
045800     PERFORM 1210-LEE-POS-MAXIMO                                          
045900        THRU 1210-LEE-POS-MAXIMO-EXIT                                     
046000       UNTIL SI-FIN-POSICIONES                                            
046100                                                                          
046200     SET NO-FIN-POSICIONES            TO TRUE.                            
046300                                                                          
046400*****************************************************************         
046500*                1200-OBTIENE-PROX-ID-POS-EXIT                  *         
046600*****************************************************************         
046700 1200-OBTIENE-PROX-ID-POS-EXIT.                                           
046800     EXIT.                                                                
046900                                                                          
047000*****************************************************************         
047100*                    1210-LEE-POS-MAXIMO                        *         
047200*****************************************************************         
047300 1210-LEE-POS-MAXIMO.                                                     
047400                                                                          
047500     READ POSMSTR NEXT RECORD                                             
047600          AT END                                                          
047700          SET SI-FIN-POSICIONES       TO TRUE                             
047800     END-READ                                                             
047900                                                                          
048000     IF NO-FIN-POSICIONES                                                 
048100        IF POS0-ID GREATER OR EQUAL CN-PROX-ID-POS                        
048200           COMPUTE CN-PROX-ID-POS = POS0-ID + CT-1                        
048300        END-IF                                                            
048400     END-IF.                                                              
048500                                                                          
048600*****************************************************************         
048700*                 1210-LEE-POS-MAXIMO-EXIT                      *         
048800*****************************************************************         
048900 1210-LEE-POS-MAXIMO-EXIT.                                                
049000     EXIT.                                                                
049100                                                                          
049200*****************************************************************         
049300*   1300-OBTIENE-PROX-ID-ALT - BARRIDO SECUENCIAL DE ALTFILE     *        
049400*   PARA DETERMINAR EL PROXIMO IDENTIFICADOR DE AVISO.           *        
049500*****************************************************************         
049600 1300-OBTIENE-PROX-ID-ALT.                                                
049700                                                                          
049800     MOVE LOW-VALUES                  TO ALT0-ID                          
049900     START ALTFILE                                                        
050000           KEY IS NOT LESS THAN ALT0-ID                                   
050100           INVALID KEY                                                    
050200           SET SI-FIN-POSICIONES      TO TRUE                             
050300     END-START                                                            
050400                                                                          
050500     PERFORM 1310-LEE-ALT-MAXIMO                                          
050600        THRU 1310-LEE-ALT-MAXIMO-EXIT                                     
050700       UNTIL SI-FIN-POSICIONES                                            
050800                                                                          
050900     SET NO-FIN-POSICIONES            TO TRUE.                            
051000                                                                          
051100*****************************************************************         
051200*                1300-OBTIENE-PROX-ID-ALT-EXIT                  *         
051300*****************************************************************         
051400 1300-OBTIENE-PROX-ID-ALT-EXIT.                                           
051500     EXIT.                                                                
051600                                                                          
051700*****************************************************************         
051800*                    1310-LEE-ALT-MAXIMO                        *         
051900*****************************************************************         
052000 1310-LEE-ALT-MAXIMO.                                                     
052100                                                                          
052200     READ ALTFILE NEXT RECORD                                             
052300          AT END                                                          
052400          SET SI-FIN-POSICIONES       TO TRUE                             
052500     END-READ                                                             
052600                                                                          
052700     IF NO-FIN-POSICIONES                                                 
052800        IF ALT0-ID GREATER OR EQUAL CN-PROX-ID-ALT                        
052900           COMPUTE CN-PROX-ID-ALT = ALT0-ID + CT-1                        
053000        END-IF                                                            
053100     END-IF.                                                              
053200                                                                          
053300*****************************************************************         
053400*                 1310-LEE-ALT-MAXIMO-EXIT                      *         
053500*****************************************************************         
053600 1310-LEE-ALT-MAXIMO-EXIT.                                                
053700     EXIT.                                                                
053800                                                                          
053900*****************************************************************         
054000*                   2000-PROCESO (ENTRY SCAN)                   *         
054100*****************************************************************         
054200 2000-PROCESO.                                                            
054300                                                                          
054400     PERFORM 2100-LEE-CALENDARIO                                          
054500        THRU 2100-LEE-CALENDARIO-EXIT                                     
054600       UNTIL SI-FIN-CALENDARIO.                                           
054700                                                                          
054800*****************************************************************         
054900*                       2000-PROCESO-EXIT                       *         
055000*****************************************************************         
055100 2000-PROCESO-EXIT.                                                       
055200     EXIT.                                                                
055300                                                                          
055400*****************************************************************         
055500*                   2100-LEE-CALENDARIO                         *         
055600*****************************************************************         
055700 2100-LEE-CALENDARIO.                                                     
055800                                                                          
055900     READ ERNCAL                                                          
056000          AT END                                                          
056100          SET SI-FIN-CALENDARIO       TO TRUE                             
056200     END-READ                                                             
056300                                                                          
056400     IF NO-FIN-CALENDARIO                                                 
056500        IF ERN0-FECHA EQUAL WS-FECHA-AS-OF-9                              
056600           PERFORM 2200-EVALUA-CANDIDATO                                  
056700              THRU 2200-EVALUA-CANDIDATO-EXIT                             
056800        END-IF                                                            
056900     END-IF.                                                              
057000                                                                          
057100*****************************************************************         
057200*                 2100-LEE-CALENDARIO-EXIT                      *         
057300*****************************************************************         
057400 2100-LEE-CALENDARIO-EXIT.                                                
057500     EXIT.                                                                
057600                                                                          
057700*****************************************************************         
057800*  2200-EVALUA-CANDIDATO - REGLA 1: UNIVERSO + BALANCE EN FECHA  *        
057900*****************************************************************         
058000 2200-EVALUA-CANDIDATO.                                                   
058050                                                                          
058060     ADD CT-1                           TO WS-CN-CANDIDATOS-EVAL          
058100                                                                          
058200     PERFORM 2210-BUSCA-EN-UNIVERSO                                       
058300        THRU 2210-BUSCA-EN-UNIVERSO-EXIT                                  
058400                                                                          
058500     IF SI-EN-UNIVERSO                                                    
058600                                                                          
058700        INITIALIZE WS-NE81LNK0-01                                         
058800        SET        LNK0-88-PAR        TO TRUE                             
058900        MOVE       ERN0-SYMBOL        TO LNK0-SYMBOL                      
059000        MOVE       WS-FECHA-AS-OF-9   TO LNK0-FECHA-AS-OF                 
059100                                                                          
059200        CALL CT-SUB-PRLK USING WS-NE81LNK0-01 WS-NE80RET0-01              
059300                                                                          
059400        IF RET0-88-ERROR                                                  
059500           DISPLAY 'NE80STR0 - ERROR EN NE81PRLK PARA '                   
059600                   ERN0-SYMBOL ' ' RET0-COD-ERROR                         
059700        ELSE                                                              
059800           IF LNK0-88-SI-ENCONTRADO                                       
059900                                                                          
060000              COMPUTE WS-CALC-RETORNO =                                   
060100                 (LNK0-CIERRE-AS-OF / LNK0-CIERRE-ANTERIOR) - 1           
060200                                                                          
060300              IF WS-CALC-RETORNO IS GREATER THAN OR EQUAL TO              
060400                 CT-ENTRY-RET-MIN                                         
060500                 AND WS-CALC-RETORNO IS LESS THAN OR EQUAL TO             
060600                 CT-ENTRY-RET-MAX                                         
060700                                                                          
060800                 PERFORM 2300-CREA-POSICION-ALTA                          
060900                    THRU 2300-CREA-POSICION-ALTA-EXIT                     
061000                                                                          
061100              END-IF                                                      
061200                                                                          
061300           END-IF                                                         
061400        END-IF                                                            
061500                                                                          
061600     END-IF.                                                              
061700                                                                          
061800*****************************************************************         
061900*                2200-EVALUA-CANDIDATO-EXIT                     *         
062000*****************************************************************         
062100 2200-EVALUA-CANDIDATO-EXIT.                                              
062200     EXIT.                                                                
062300                                                                          
062400*****************************************************************         
062500*                 2210-BUSCA-EN-UNIVERSO                        *         
062600*****************************************************************         
062700 2210-BUSCA-EN-UNIVERSO.                                                  
062800                                                                          
062900     SET NO-EN-UNIVERSO                TO TRUE                            
063000     SET IX-UNIV                       TO 1                               
063100     SEARCH TB-UNIVERSO-TABLA                                             
063200         VARYING IX-UNIV                                                  
063300         AT END                                                           
063400              SET NO-EN-UNIVERSO       TO TRUE                            
063500         WHEN TB-UNIV-SYMBOL (IX-UNIV) EQUAL ERN0-SYMBOL                  
063600              SET SI-EN-UNIVERSO       TO TRUE                            
063700     END-SEARCH.                                                          
063800                                                                          
063900*****************************************************************         
064000*               2210-BUSCA-EN-UNIVERSO-EXIT                     *         
064100*****************************************************************         
064200 2210-BUSCA-EN-UNIVERSO-EXIT.                                             
064300     EXIT.                                                                
064400                                                                          
064500*****************************************************************         
064600*  2300-CREA-POSICION-ALTA - REGLA 3 Y UNICIDAD (SIMBOLO,FECHA)  *        
064700*****************************************************************         
064800 2300-CREA-POSICION-ALTA.                                                 
064900                                                                          
065000     INITIALIZE REG-POSMSTR                                               
065100     MOVE FUNCTION CURRENT-DATE        TO WS-TIMESTAMP-SYS                
065200     MOVE WS-TS-FECHA                  TO WS-MARCA-FECHA                  
065300     MOVE WS-TS-HHMMSS                 TO WS-MARCA-HORA                   
065400                                                                          
065500     MOVE CN-PROX-ID-POS               TO POS0-ID                         
065600     MOVE ERN0-SYMBOL                  TO POS0-SYMBOL                     
065700     MOVE WS-FECHA-AS-OF-9             TO POS0-ENTRY-DATE                 
065800     MOVE LNK0-CIERRE-AS-OF             TO POS0-ENTRY-PRICE               
065900     MOVE CT-ESTADO-OPEN                TO POS0-STATUS                    
066000     MOVE WS-MARCA-TIEMPO-9             TO POS0-CREATED-AT                
066100     MOVE WS-MARCA-TIEMPO-9             TO POS0-UPDATED-AT                
066200                                                                          
066300     WRITE REG-POSMSTR                                                    
066400         INVALID KEY                                                      
066500         CONTINUE                                                         
066600         NOT INVALID KEY                                                  
066700         ADD CT-1                       TO CN-PROX-ID-POS                 
066800     END-WRITE                                                            
066850                                                                          
066900     PERFORM 2400-CREA-ALERTA-ALTA                                        
067000        THRU 2400-CREA-ALERTA-ALTA-EXIT.                                  
067100                                                                          
067200*****************************************************************         
067300*              2300-CREA-POSICION-ALTA-EXIT                     *         
067400*****************************************************************         
067500 2300-CREA-POSICION-ALTA-EXIT.                                            
067600     EXIT.                                                                
067700                                                                          
067800*****************************************************************         
067900*  2400-CREA-ALERTA-ALTA - REGLA 8/9, DEDUPLICADA POR EVENT-KEY  *        
068000*****************************************************************         
068100 2400-CREA-ALERTA-ALTA.                                                   
068200                                                                          
068300     MOVE WS-AS-OF-AAAA                TO WS-ISO-AAAA                     
068400     MOVE WS-AS-OF-MM                  TO WS-ISO-MM                       
068500     MOVE WS-AS-OF-DD                  TO WS-ISO-DD                       
068600                                                                          
068700     PERFORM 2410-ARMA-CLAVE-ALTA                                         
068800        THRU 2410-ARMA-CLAVE-ALTA-EXIT                                    
068900                                                                          
069000     READ ALTFILE                                                         
069100          KEY IS ALT0-EVENT-KEY                                           
069200          INVALID KEY                                                     
069300          PERFORM 2420-ARMA-MENSAJE-ALTA                                  
069400             THRU 2420-ARMA-MENSAJE-ALTA-EXIT                             
069500                                                                          
069600          INITIALIZE REG-ALTFILE                                          
069700          MOVE FUNCTION CURRENT-DATE   TO WS-TIMESTAMP-SYS                
069800          MOVE WS-TS-FECHA             TO WS-MARCA-FECHA                  
069900          MOVE WS-TS-HHMMSS            TO WS-MARCA-HORA                   
070000                                                                          
070100          MOVE CN-PROX-ID-ALT          TO ALT0-ID                         
070200          PERFORM 2410-ARMA-CLAVE-ALTA                                    
070300             THRU 2410-ARMA-CLAVE-ALTA-EXIT                               
070400          MOVE CT-TIPO-ALTA            TO ALT0-TIPO                       
070500          MOVE ERN0-SYMBOL             TO ALT0-SYMBOL                     
070600          MOVE WS-FECHA-AS-OF-9        TO ALT0-AS-OF                      
070700          MOVE WS-MENSAJE-AVISO        TO ALT0-MENSAJE                    
070800          MOVE WS-MARCA-TIEMPO-9       TO ALT0-CREATED-AT                 
070900          MOVE ZERO                    TO ALT0-SENT-AT                    
071000                                                                          
071100          WRITE REG-ALTFILE                                               
071200              INVALID KEY                                                 
071300              CONTINUE                                                    
071400              NOT INVALID KEY                                             
071500              ADD CT-1                 TO CN-PROX-ID-ALT                  
071600              ADD CT-1                 TO CN-NUEVAS-ALTAS                 
071700          END-WRITE                                                       
071800                                                                          
071900         NOT INVALID KEY                                                  
072000          CONTINUE                                                        
072100     END-READ.                                                            
072200                                                                          
072300*****************************************************************         
072400*               2400-CREA-ALERTA-ALTA-EXIT                      *         
072500*****************************************************************         
072600 2400-CREA-ALERTA-ALTA-EXIT.                                              
072700     EXIT.                                                                
072800                                                                          
072900*****************************************************************         
073000*                  2410-ARMA-CLAVE-ALTA                         *         
073100*****************************************************************         
073200 2410-ARMA-CLAVE-ALTA.                                                    
073300                                                                          
073400     MOVE SPACES                       TO ALT0-EVENT-KEY                  
073500     STRING CT-TIPO-ALTA               DELIMITED BY SIZE                  
073600            '|'                        DELIMITED BY SIZE                  
073700            ERN0-SYMBOL                 DELIMITED BY SPACE                
073800            '|'                        DELIMITED BY SIZE                  
073900            WS-FECHA-ISO                DELIMITED BY SIZE                 
074000         INTO ALT0-EVENT-KEY                                              
074100     END-STRING.                                                          
074200                                                                          
074300*****************************************************************         
074400*               2410-ARMA-CLAVE-ALTA-EXIT                       *         
074500*****************************************************************         
074600 2410-ARMA-CLAVE-ALTA-EXIT.                                               
074700     EXIT.                                                                
074800                                                                          
074900*****************************************************************         
075000*             2420-ARMA-MENSAJE-ALTA - REGLA 9                  *         
075100*****************************************************************         
075200 2420-ARMA-MENSAJE-ALTA.                                                  
075300                                                                          
075400     COMPUTE WS-RET-PCT ROUNDED = WS-CALC-RETORNO * 100                   
075500     MOVE WS-RET-PCT                   TO WS-RET-EDIT                     
075600     MOVE LNK0-CIERRE-AS-OF             TO WS-PRECIO-RED                  
075700     MOVE WS-PRECIO-RED                 TO WS-PRECIO-EDIT                 
075800                                                                          
075900     MOVE SPACES                       TO WS-MENSAJE-AVISO                
076000     STRING '[ENTRY] '                 DELIMITED BY SIZE                  
076100            ERN0-SYMBOL                 DELIMITED BY SPACE                
076200            ' '                        DELIMITED BY SIZE                  
076300            WS-FECHA-ISO                DELIMITED BY SIZE                 
076400            CT-SALTO-LINEA              DELIMITED BY SIZE                 
076500            'Earnings day return: '    DELIMITED BY SIZE                  
076600            WS-RET-EDIT                 DELIMITED BY SIZE                 
076700            '%'                        DELIMITED BY SIZE                  
076800            CT-SALTO-LINEA              DELIMITED BY SIZE                 
076900            'Entry price (close): '    DELIMITED BY SIZE                  
077000            WS-PRECIO-EDIT              DELIMITED BY SIZE                 
077100         INTO WS-MENSAJE-AVISO                                            
077200     END-STRING.                                                          
077300                                                                          
077400*****************************************************************         
077500*             2420-ARMA-MENSAJE-ALTA-EXIT                       *         
077600*****************************************************************         
077700 2420-ARMA-MENSAJE-ALTA-EXIT.                                             
077800     EXIT.                                                                
077900                                                                          
078000*****************************************************************         
078100*               3000-PROCESO-SALIDA (EXIT SCAN)                 *         
078200*****************************************************************         
078300 3000-PROCESO-SALIDA.                                                     
078400                                                                          
078500     PERFORM 3100-CARGA-ABIERTAS                                          
078600        THRU 3100-CARGA-ABIERTAS-EXIT                                     
078700                                                                          
078800     IF TB-ABIERTAS-CANT GREATER THAN ZERO                                
078900        PERFORM 3200-PROCESA-UNA-ABIERTA                                  
079000           THRU 3200-PROCESA-UNA-ABIERTA-EXIT                             
079100           VARYING IX-ABIERTA FROM 1 BY 1                                 
079200             UNTIL IX-ABIERTA GREATER THAN TB-ABIERTAS-CANT               
079300     END-IF.                                                              
079400                                                                          
079500*****************************************************************         
079600*                3000-PROCESO-SALIDA-EXIT                       *         
079700*****************************************************************         
079800 3000-PROCESO-SALIDA-EXIT.                                                
079900     EXIT.                                                                
080000                                                                          
080100*****************************************************************         
080200*   3100-CARGA-ABIERTAS - POSICIONES OPEN VIA CLAVE ALTERNA      *        
080300*****************************************************************         
080400 3100-CARGA-ABIERTAS.                                                     
080500                                                                          
080600     SET NO-FIN-POSICIONES             TO TRUE                            
080700     MOVE CT-ESTADO-OPEN                TO POS0-STATUS                    
080800     START POSMSTR                                                        
080900           KEY IS NOT LESS THAN POS0-STATUS                               
081000           INVALID KEY                                                    
081100           SET SI-FIN-POSICIONES       TO TRUE                            
081200     END-START                                                            
081300                                                                          
081400     PERFORM 3110-LEE-ABIERTA                                             
081500        THRU 3110-LEE-ABIERTA-EXIT                                        
081600       UNTIL SI-FIN-POSICIONES                                            
081700          OR TB-ABIERTAS-CANT GREATER OR EQUAL                            
081800             CT-MAX-REGS-ABIERTAS.                                        
081900                                                                          
082000*****************************************************************         
082100*                3100-CARGA-ABIERTAS-EXIT                       *         
082200*****************************************************************         
082300 3100-CARGA-ABIERTAS-EXIT.                                                
082400     EXIT.                                                                
082500                                                                          
082600*****************************************************************         
082700*                     3110-LEE-ABIERTA                          *         
082800*   EL INDICE ALTERNO ES ASCENDENTE; 'CLOSED' PRECEDE A 'OPEN',  *        
082900*   POR LO QUE AL POSICIONARSE EN 'OPEN' SOLO QUEDAN REGISTROS   *        
083000*   ABIERTOS HASTA FIN DE ARCHIVO.                               *        
083100*****************************************************************         
083200 3110-LEE-ABIERTA.                                                        
083300                                                                          
083400     READ POSMSTR NEXT RECORD                                             
083500          AT END                                                          
083600          SET SI-FIN-POSICIONES        TO TRUE                            
083700     END-READ                                                             
083800                                                                          
083900     IF NO-FIN-POSICIONES                                                 
084000        IF POS0-88-OPEN                                                   
084100           ADD CT-1                    TO TB-ABIERTAS-CANT                
084200           MOVE POS0-KEY               TO TB-AB-KEY                       
084300                                          (TB-ABIERTAS-CANT)              
084400        ELSE                                                              
084500           SET SI-FIN-POSICIONES       TO TRUE                            
084600        END-IF                                                            
084700     END-IF.                                                              
084800                                                                          
084900*****************************************************************         
085000*                  3110-LEE-ABIERTA-EXIT                        *         
085100*****************************************************************         
085200 3110-LEE-ABIERTA-EXIT.                                                   
085300     EXIT.                                                                
085400                                                                          
085500*****************************************************************         
085600*                3200-PROCESA-UNA-ABIERTA                       *         
085700*****************************************************************         
085800 3200-PROCESA-UNA-ABIERTA.                                                
085900                                                                          
086000     MOVE TB-AB-KEY (IX-ABIERTA)       TO POS0-KEY                        
086100                                                                          
086200     READ POSMSTR                                                         
086300          KEY IS POS0-KEY                                                 
086400          INVALID KEY                                                     
086500          DISPLAY 'NE80STR0 - POSICION NO ENCONTRADA '                    
086600                  POS0-SYMBOL                                             
086700         NOT INVALID KEY                                                  
086800                                                                          
086900          INITIALIZE WS-NE81LNK0-01                                       
087000          SET        LNK0-88-UNICA     TO TRUE                            
087100          MOVE       POS0-SYMBOL       TO LNK0-SYMBOL                     
087200          MOVE       WS-FECHA-AS-OF-9  TO LNK0-FECHA-AS-OF                
087300                                                                          
087400          CALL CT-SUB-PRLK USING WS-NE81LNK0-01 WS-NE80RET0-01            
087500                                                                          
087600          IF RET0-88-ERROR                                                
087700             DISPLAY 'NE80STR0 - ERROR EN NE81PRLK PARA '                 
087800                     POS0-SYMBOL ' ' RET0-COD-ERROR                       
087900          ELSE                                                            
088000             IF LNK0-88-SI-ENCONTRADO                                     
088100                PERFORM 3220-DECIDE-SALIDA                                
088200                   THRU 3220-DECIDE-SALIDA-EXIT                           
088300                IF SI-HAY-SALIDA                                          
088400                   PERFORM 3230-CIERRA-POSICION                           
088500                      THRU 3230-CIERRA-POSICION-EXIT                      
088600                END-IF                                                    
088700             END-IF                                                       
088800          END-IF                                                          
088900     END-READ.                                                            
089000                                                                          
089100*****************************************************************         
089200*              3200-PROCESA-UNA-ABIERTA-EXIT                    *         
089300*****************************************************************         
089400 3200-PROCESA-UNA-ABIERTA-EXIT.                                           
089500     EXIT.                                                                
089600                                                                          
089700*****************************************************************         
089800*  3220-DECIDE-SALIDA - REGLAS 4,5,6,7 (STOP-LOSS PRECEDE TIME-  *        
089900*  EXIT) Y CALCULO DE DIAS DE TENENCIA (CALENDARIO, NO HABILES) *         
090000*****************************************************************         
090100 3220-DECIDE-SALIDA.                                                      
090200                                                                          
090300     SET NO-HAY-SALIDA                 TO TRUE                            
090400                                                                          
090500     COMPUTE WS-CALC-PNL =                                                
090600        (LNK0-CIERRE-AS-OF / POS0-ENTRY-PRICE) - 1                        
090700                                                                          
090900     MOVE POS0-ENTRY-AAAA              TO WS-CD-ANIO-IN                   
091000     MOVE POS0-ENTRY-MM                TO WS-CD-MES-IN                    
091100     MOVE POS0-ENTRY-DD                TO WS-CD-DIA-IN                    
091200     PERFORM 9000-CALCULA-DIAS                                            
091300        THRU 9000-CALCULA-DIAS-EXIT                                       
091400     MOVE WS-CD-RESULTADO              TO WS-DIAS-ENTRY                   
091500                                                                          
091600     MOVE WS-AS-OF-AAAA                TO WS-CD-ANIO-IN                   
091700     MOVE WS-AS-OF-MM                  TO WS-CD-MES-IN                    
091800     MOVE WS-AS-OF-DD                  TO WS-CD-DIA-IN                    
091900     PERFORM 9000-CALCULA-DIAS                                            
092000        THRU 9000-CALCULA-DIAS-EXIT                                       
092100     MOVE WS-CD-RESULTADO              TO WS-DIAS-AS-OF                   
092200                                                                          
092300     COMPUTE WS-DIAS-TENENCIA = WS-DIAS-AS-OF - WS-DIAS-ENTRY             
092400                                                                          
092500     IF WS-CALC-PNL IS LESS THAN OR EQUAL TO CT-STOP-LOSS-UMBRAL          
092600        MOVE CT-RAZON-STOP-LOSS        TO WS-RAZON-SALIDA                 
092700        SET SI-HAY-SALIDA              TO TRUE                            
092800     ELSE                                                                 
092900        IF WS-DIAS-TENENCIA IS GREATER THAN OR EQUAL TO                   
093000           CT-MAX-DIAS-TENENCIA                                           
093100           MOVE CT-RAZON-TIME-EXIT      TO WS-RAZON-SALIDA                
093200           SET SI-HAY-SALIDA            TO TRUE                           
093300        END-IF                                                            
093400     END-IF.                                                              
093500                                                                          
093600*****************************************************************         
093700*                 3220-DECIDE-SALIDA-EXIT                       *         
093800*****************************************************************         
093900 3220-DECIDE-SALIDA-EXIT.                                                 
094000     EXIT.                                                                
094100                                                                          
094200*****************************************************************         
094300*               3230-CIERRA-POSICION - REGLA 9 (EXIT)            *        
094400*****************************************************************         
094500 3230-CIERRA-POSICION.                                                    
094600                                                                          
094700     MOVE FUNCTION CURRENT-DATE        TO WS-TIMESTAMP-SYS                
094800     MOVE WS-TS-FECHA                  TO WS-MARCA-FECHA                  
094900     MOVE WS-TS-HHMMSS                 TO WS-MARCA-HORA                   
095000                                                                          
095100     MOVE WS-FECHA-AS-OF-9             TO POS0-EXIT-DATE                  
095200     MOVE LNK0-CIERRE-AS-OF             TO POS0-EXIT-PRICE                
095300     MOVE WS-RAZON-SALIDA               TO POS0-EXIT-REASON               
095400     MOVE CT-ESTADO-CLOSED              TO POS0-STATUS                    
095500     MOVE WS-MARCA-TIEMPO-9             TO POS0-UPDATED-AT                
095600                                                                          
095700     REWRITE REG-POSMSTR                                                  
095800                                                                          
095900     PERFORM 3240-CREA-ALERTA-CIERRE                                      
096000        THRU 3240-CREA-ALERTA-CIERRE-EXIT.                                
096100                                                                          
096200*****************************************************************         
096300*               3230-CIERRA-POSICION-EXIT                       *         
096400*****************************************************************         
096500 3230-CIERRA-POSICION-EXIT.                                               
096600     EXIT.                                                                
096700                                                                          
096800*****************************************************************         
096900*  3240-CREA-ALERTA-CIERRE - REGLA 8/9, DEDUPLICADA POR EVENT-KEY*        
097000*****************************************************************         
097100 3240-CREA-ALERTA-CIERRE.                                                 
097200                                                                          
097300     MOVE POS0-ENTRY-AAAA               TO WS-ISO2-AAAA                   
097400     MOVE POS0-ENTRY-MM                 TO WS-ISO2-MM                     
097500     MOVE POS0-ENTRY-DD                 TO WS-ISO2-DD                     
097600     MOVE WS-AS-OF-AAAA                 TO WS-ISO-AAAA                    
097700     MOVE WS-AS-OF-MM                   TO WS-ISO-MM                      
097800     MOVE WS-AS-OF-DD                   TO WS-ISO-DD                      
097900                                                                          
098000     PERFORM 3241-ARMA-CLAVE-CIERRE                                       
098100        THRU 3241-ARMA-CLAVE-CIERRE-EXIT                                  
098200                                                                          
098300     READ ALTFILE                                                         
098400          KEY IS ALT0-EVENT-KEY                                           
098500          INVALID KEY                                                     
098600          PERFORM 3242-ARMA-MENSAJE-CIERRE                                
098700             THRU 3242-ARMA-MENSAJE-CIERRE-EXIT                           
098800                                                                          
098900          INITIALIZE REG-ALTFILE                                          
099000          MOVE FUNCTION CURRENT-DATE    TO WS-TIMESTAMP-SYS               
099100          MOVE WS-TS-FECHA              TO WS-MARCA-FECHA                 
099200          MOVE WS-TS-HHMMSS             TO WS-MARCA-HORA                  
099300                                                                          
099400          MOVE CN-PROX-ID-ALT           TO ALT0-ID                        
099500          PERFORM 3241-ARMA-CLAVE-CIERRE                                  
099600             THRU 3241-ARMA-CLAVE-CIERRE-EXIT                             
099700          MOVE CT-TIPO-CIERRE           TO ALT0-TIPO                      
099800          MOVE POS0-SYMBOL              TO ALT0-SYMBOL                    
099900          MOVE WS-FECHA-AS-OF-9         TO ALT0-AS-OF                     
100000          MOVE WS-MENSAJE-AVISO         TO ALT0-MENSAJE                   
100100          MOVE WS-MARCA-TIEMPO-9        TO ALT0-CREATED-AT                
100200          MOVE ZERO                     TO ALT0-SENT-AT                   
100300                                                                          
100400          WRITE REG-ALTFILE                                               
100500              INVALID KEY                                                 
100600              CONTINUE                                                    
100700              NOT INVALID KEY                                             
100800              ADD CT-1                  TO CN-PROX-ID-ALT                 
100900              ADD CT-1                  TO CN-NUEVOS-CIERRES              
101000          END-WRITE                                                       
101100                                                                          
101200         NOT INVALID KEY                                                  
101300          CONTINUE                                                        
101400     END-READ.                                                            
101500                                                                          
101600*****************************************************************         
101700*              3240-CREA-ALERTA-CIERRE-EXIT                     *         
101800*****************************************************************         
101900 3240-CREA-ALERTA-CIERRE-EXIT.                                            
102000     EXIT.                                                                
102100                                                                          
102200*****************************************************************         
102300*                 3241-ARMA-CLAVE-CIERRE                        *         
102400*****************************************************************         
102500 3241-ARMA-CLAVE-CIERRE.                                                  
102600                                                                          
102700     MOVE SPACES                        TO ALT0-EVENT-KEY                 
102800     STRING CT-TIPO-CIERRE              DELIMITED BY SIZE                 
102900            '|'                         DELIMITED BY SIZE                 
103000            POS0-SYMBOL                  DELIMITED BY SPACE               
103100            '|'                         DELIMITED BY SIZE                 
103200            WS-FECHA-ISO-ENTRY           DELIMITED BY SIZE                
103300            '|'                         DELIMITED BY SIZE                 
103400            WS-FECHA-ISO                 DELIMITED BY SIZE                
103500            '|'                         DELIMITED BY SIZE                 
103600            WS-RAZON-SALIDA              DELIMITED BY SPACE               
103700         INTO ALT0-EVENT-KEY                                              
103800     END-STRING.                                                          
103900                                                                          
104000*****************************************************************         
104100*              3241-ARMA-CLAVE-CIERRE-EXIT                      *         
104200*****************************************************************         
104300 3241-ARMA-CLAVE-CIERRE-EXIT.                                             
104400     EXIT.                                                                
104500                                                                          
104600*****************************************************************         
104700*            3242-ARMA-MENSAJE-CIERRE - REGLA 9                 *         
104800*****************************************************************         
104900 3242-ARMA-MENSAJE-CIERRE.                                                
105000                                                                          
105100     COMPUTE WS-PNL-PCT ROUNDED = WS-CALC-PNL * 100                       
105200     MOVE WS-PNL-PCT                    TO WS-PNL-EDIT                    
105300     MOVE LNK0-CIERRE-AS-OF              TO WS-PRECIO-RED                 
105400     MOVE WS-PRECIO-RED                  TO WS-PRECIO-EDIT                
105500     MOVE WS-DIAS-TENENCIA               TO WS-DIAS-EDIT                  
105600                                                                          
105700     MOVE SPACES                        TO WS-MENSAJE-AVISO               
105800     STRING '[EXIT-'                    DELIMITED BY SIZE                 
105900            WS-RAZON-SALIDA               DELIMITED BY SPACE              
106000            '] '                        DELIMITED BY SIZE                 
106100            POS0-SYMBOL                   DELIMITED BY SPACE              
106200            ' '                         DELIMITED BY SIZE                 
106300            WS-FECHA-ISO                  DELIMITED BY SIZE               
106400            CT-SALTO-LINEA                DELIMITED BY SIZE               
106500            'PnL: '                     DELIMITED BY SIZE                 
106600            WS-PNL-EDIT                   DELIMITED BY SIZE               
106700            '%'                         DELIMITED BY SIZE                 
106800            CT-SALTO-LINEA                DELIMITED BY SIZE               
106900            'Exit price (close): '     DELIMITED BY SIZE                  
107000            WS-PRECIO-EDIT                DELIMITED BY SIZE               
107100            CT-SALTO-LINEA                DELIMITED BY SIZE               
107200            'Holding days: '            DELIMITED BY SIZE                 
107300            WS-DIAS-EDIT                  DELIMITED BY SIZE               
107400         INTO WS-MENSAJE-AVISO                                            
107500     END-STRING.                                                          
107600                                                                          
107700*****************************************************************         
107800*            3242-ARMA-MENSAJE-CIERRE-EXIT                      *         
107900*****************************************************************         
108000 3242-ARMA-MENSAJE-CIERRE-EXIT.                                           
108100     EXIT.                                                                
108200                                                                          
108300*****************************************************************         
108400*                              4000-FIN                         *         
108500*****************************************************************         
108600 4000-FIN.                                                                
108700                                                                          
108800     PERFORM 4100-ESCRIBE-ESTADISTICAS                                    
108900        THRU 4100-ESCRIBE-ESTADISTICAS-EXIT                               
109000                                                                          
109100     IF SI-ARCH-SALIDA-ABIERTOS                                           
109200        CLOSE POSMSTR                                                     
109300              ALTFILE                                                     
109400     END-IF                                                               
109450                                                                          
109470     IF SI-ERNCAL-ABIERTO                                                 
109480        CLOSE ERNCAL                                                      
109490     END-IF                                                               
109600                                                                          
109700     STOP RUN.                                                            
109800                                                                          
109900*****************************************************************         
110000*                   4100-ESCRIBE-ESTADISTICAS                   *         
110100*****************************************************************         
110200 4100-ESCRIBE-ESTADISTICAS.                                               
110300                                                                          
110400     DISPLAY '***********************************************'            
110500     DISPLAY 'NE80STR0 - CORRIDA DEL '   WS-FECHA-AS-OF-9                 
110550     DISPLAY 'CANDIDATOS EVALUADOS:      ' WS-CN-CANDIDATOS-EVAL          
110600     DISPLAY 'AVISOS DE ALTA GENERADOS:  ' CN-NUEVAS-ALTAS                
110700     DISPLAY 'AVISOS DE CIERRE GENERADOS:' CN-NUEVOS-CIERRES              
110800     DISPLAY '***********************************************'.           
110900                                                                          
111000*****************************************************************         
111100*                 4100-ESCRIBE-ESTADISTICAS-EXIT                *         
111200*****************************************************************         
111300 4100-ESCRIBE-ESTADISTICAS-EXIT.                                          
111400     EXIT.                                                                
111500                                                                          
111600*****************************************************************         
111700*  9000-CALCULA-DIAS - CONVIERTE WS-CD-ANIO/MES/DIA-IN EN UN     *        
111800*  NUMERO DE DIA CONTINUO, PARA RESTAR FECHAS EN DIAS CALENDARIO.*        
111900*  RUTINA PROPIA DEL DEPARTAMENTO (NO DEPENDE DE TABLAS DE       *        
112000*  SERVICIO EXTERNAS DE FECHAS).                                 *        
112100*****************************************************************         
112200 9000-CALCULA-DIAS.                                                       
112300                                                                          
112400     IF WS-CD-MES-IN IS GREATER THAN 2                                    
112500        MOVE WS-CD-ANIO-IN              TO WS-CD-ANIO-AJUS                
112600        COMPUTE WS-CD-MES-AJUS = WS-CD-MES-IN - 3                         
112700     ELSE                                                                 
112800        COMPUTE WS-CD-ANIO-AJUS = WS-CD-ANIO-IN - 1                       
112900        COMPUTE WS-CD-MES-AJUS = WS-CD-MES-IN + 9                         
113000     END-IF                                                               
113100                                                                          
113200     COMPUTE WS-CD-ERA = WS-CD-ANIO-AJUS / 400                            
113300     COMPUTE WS-CD-YOE = WS-CD-ANIO-AJUS - (WS-CD-ERA * 400)              
113400     COMPUTE WS-CD-DOY =                                                  
113500        ((153 * WS-CD-MES-AJUS) + 2) / 5 + WS-CD-DIA-IN - 1               
113600     COMPUTE WS-CD-DOE = (WS-CD-YOE * 365) + (WS-CD-YOE / 4)              
113700                          - (WS-CD-YOE / 100) + WS-CD-DOY                 
113800     COMPUTE WS-CD-RESULTADO = (WS-CD-ERA * 146097) + WS-CD-DOE           
113900                                - CT-DESPLAZ-DIAS.                        
114000                                                                          
114100*****************************************************************         
114200*                   9000-CALCULA-DIAS-EXIT                      *         
114300*****************************************************************         
114400 9000-CALCULA-DIAS-EXIT.                                                  
114500     EXIT.                                                                
