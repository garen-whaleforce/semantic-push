000100******************************************************************        
000200*                                                                *        
000300* NOMBRE DEL OBJETO:  NE81PRC0                                   *        
000400*                                                                *        
000500* DESCRIPCION:  AREA DE COMUNICACION - HISTORICO DE CIERRES      *        
000600*               DIARIOS POR SIMBOLO, ORDEN DESCENDENTE POR       *        
000700*               FECHA DENTRO DE CADA SIMBOLO.                   *         
000800*                                                                *        
000900* -------------------------------------------------------------- *        
001000*                                                                *        
001100*           LONGITUD : 38 POSICIONES.                           *         
001200*           PREFIJO  : PRC0.                                    *         
001300*                                                                *        
001400* NOTA: LONGITUD FIJA POR CONTRATO EXTERNO CON EL FEED DE DATOS  *        
001500*       DE MERCADO - NO SE AGREGA FILLER DE RELLENO.             *        
001600******************************************************************        
001700 05  NE81PRC0.                                                            
001800     10 PRC0-SYMBOL                       PIC X(20).                      
001900     10 PRC0-FECHA                        PIC 9(08).                      
002000     10 PRC0-CIERRE                       PIC S9(12)V9(06)                
002100                                           COMP-3.                        
002200******************************************************************        
002300* EL NUMERO DE CAMPOS DE ESTA DECLARACION ES 3                   *        
002400* LA LONGITUD DE LA DECLARACION ES 38                            *        
002500******************************************************************        
