000100******************************************************************        
000200*                                                                *        
000300* NOMBRE DEL OBJETO:  NE80ALT0                                   *        
000400*                                                                *        
000500* DESCRIPCION:  AREA DE COMUNICACION - AVISO (ALERTA) GENERADO   *        
000600*               POR LA ESTRATEGIA DE CAIDA POST-BALANCE, DE      *        
000700*               ALTA O DE CIERRE DE POSICION.                   *         
000800*                                                                *        
000900* -------------------------------------------------------------- *        
001000*                                                                *        
001100*           LONGITUD : 380 POSICIONES.                          *         
001200*           PREFIJO  : ALT0.                                    *         
001300*                                                                *        
001400******************************************************************        
001500                                                                          
001600     05 NE80ALT0.                                                         
001700        10 ALT0-ID                        PIC 9(09).                      
001800        10 ALT0-EVENT-KEY                 PIC X(80).                      
001900        10 ALT0-TIPO                      PIC X(20).                      
002000           88 ALT0-88-ALTA                         VALUE 'ENTRY'.         
002100           88 ALT0-88-CIERRE                       VALUE 'EXIT'.          
002200        10 ALT0-SYMBOL                    PIC X(20).                      
002300        10 ALT0-AS-OF                     PIC 9(08).                      
002400        10 ALT0-AS-OF-X REDEFINES                                         
002500           ALT0-AS-OF.                                                    
002600           15 ALT0-AS-OF-AAAA             PIC 9(04).                      
002700           15 ALT0-AS-OF-MM               PIC 9(02).                      
002800           15 ALT0-AS-OF-DD               PIC 9(02).                      
002900        10 ALT0-MENSAJE                   PIC X(200).                     
003000        10 ALT0-CREATED-AT                PIC 9(14).                      
003100        10 ALT0-SENT-AT                   PIC 9(14).                      
003200           88 ALT0-88-NO-ENVIADA                   VALUE ZEROS.           
003300        10 FILLER                         PIC X(15).                      
003400******************************************************************        
003500* EL NUMERO DE CAMPOS DE ESTA DECLARACION ES 8                   *        
003600* LA LONGITUD DE LA DECLARACION ES 380                           *        
003700******************************************************************        
