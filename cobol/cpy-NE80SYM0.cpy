000100******************************************************************        
000200* NOMBRE DEL OBJETO:  NE80SYM0.                                  *        
000300*                                                                *        
000400* DESCRIPCION: AREA DE COMUNICACION - CACHE UNIVERSO S&P 500.    *        
000500*              UN REGISTRO POR SIMBOLO VIGENTE EN EL INDICE.     *        
000600*                                                                *        
000700* -------------------------------------------------------------- *        
000800*                                                                *        
000900*           LONGITUD : 34 POSICIONES.                           *         
001000*           PREFIJO  : SYM0.                                    *         
001100*                                                                *        
001200* NOTA: LONGITUD FIJA POR CONTRATO EXTERNO CON EL FEED DE DATOS  *        
001300*       DE MERCADO - NO SE AGREGA FILLER DE RELLENO.             *        
001400******************************************************************        
001500 05  NE80SYM0.                                                            
001600     10 SYM0-SYMBOL                       PIC X(20).                      
001700     10 SYM0-UPDATED-AT                   PIC 9(14).                      
001800******************************************************************        
001900* EL NUMERO DE CAMPOS DE ESTA DECLARACION ES 2                   *        
002000* LA LONGITUD DE LA DECLARACION ES 34                            *        
002100******************************************************************        
