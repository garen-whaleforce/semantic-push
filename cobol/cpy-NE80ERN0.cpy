000100******************************************************************        
000200* NOMBRE DEL OBJETO:  NE80ERN0.                                  *        
000300*                                                                *        
000400* DESCRIPCION: AREA DE COMUNICACION - CALENDARIO DE BALANCES.    *        
000500*              UN REGISTRO POR SIMBOLO QUE PUBLICA BALANCE       *        
000600*              EN LA FECHA INDICADA.                             *        
000700*                                                                *        
000800* -------------------------------------------------------------- *        
000900*                                                                *        
001000*           LONGITUD : 28 POSICIONES.                           *         
001100*           PREFIJO  : ERN0.                                    *         
001200*                                                                *        
001300* NOTA: LONGITUD FIJA POR CONTRATO EXTERNO CON EL FEED DE DATOS  *        
001400*       DE MERCADO - NO SE AGREGA FILLER DE RELLENO.             *        
001500******************************************************************        
001600 05  NE80ERN0.                                                            
001700     10 ERN0-FECHA                        PIC 9(08).                      
001800     10 ERN0-SYMBOL                       PIC X(20).                      
002100******************************************************************        
002200* EL NUMERO DE CAMPOS DE ESTA DECLARACION ES 2                   *        
002300* LA LONGITUD DE LA DECLARACION ES 28                            *        
002400******************************************************************        
