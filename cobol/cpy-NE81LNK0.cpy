000100******************************************************************        
000200*                                                                *        
000300* NOMBRE DEL OBJETO:  NE81LNK0                                   *        
000400*                                                                *        
000500* DESCRIPCION:  AREA DE COMUNICACION PARA LA RUTINA DE BUSQUEDA  *        
000600*               DE PRECIOS (NE81PRLK) - PEDIDO Y RESPUESTA.      *        
000700*                                                                *        
000800* -------------------------------------------------------------- *        
000900*                                                                *        
001000*           LONGITUD : 50 POSICIONES.                           *         
001100*           PREFIJO  : LNK0.                                    *         
001200*                                                                *        
001300******************************************************************        
001400                                                                          
001500     05 NE81LNK0.                                                         
001600        10 LNK0-OPCION                    PIC X(01).                      
001700           88 LNK0-88-PAR                          VALUE 'P'.             
001800           88 LNK0-88-UNICA                        VALUE 'U'.             
001900        10 LNK0-SYMBOL                    PIC X(20).                      
002000        10 LNK0-FECHA-AS-OF               PIC 9(08).                      
002100        10 LNK0-ENCONTRADO                PIC X(01).                      
002200           88 LNK0-88-SI-ENCONTRADO                VALUE 'S'.             
002300           88 LNK0-88-NO-ENCONTRADO                VALUE 'N'.             
002400        10 LNK0-CIERRE-AS-OF              PIC S9(12)V9(06)                
002500                                           COMP-3.                        
002600        10 LNK0-CIERRE-ANTERIOR           PIC S9(12)V9(06)                
002700                                           COMP-3.                        
002800        10 LNK0-RESULTADO REDEFINES                                       
002900           LNK0-CIERRE-ANTERIOR           PIC X(10).                      
003000******************************************************************        
003100* EL NUMERO DE CAMPOS DE ESTA DECLARACION ES 6                   *        
003200* LA LONGITUD DE LA DECLARACION ES 50                            *        
003300******************************************************************        
