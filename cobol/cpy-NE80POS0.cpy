000100******************************************************************        
000200*                                                                *        
000300* NOMBRE DEL OBJETO:  NE80POS0                                   *        
000400*                                                                *        
000500* DESCRIPCION:  AREA DE COMUNICACION - POSICION DE PAPEL ABIERTA *        
000600*               O CERRADA POR LA ESTRATEGIA DE CAIDA POST-       *        
000700*               BALANCE (EARNINGS-DROP).                        *         
000800*                                                                *        
000900* -------------------------------------------------------------- *        
001000*                                                                *        
001100*           LONGITUD : 142 POSICIONES.                          *         
001200*           PREFIJO  : POS0.                                    *         
001300*                                                                *        
001400******************************************************************        
001500                                                                          
001600     05 NE80POS0.                                                         
001700        10 POS0-ID                        PIC 9(09).                      
001800        10 POS0-KEY.                                                      
001900           15 POS0-SYMBOL                 PIC X(20).                      
002000           15 POS0-ENTRY-DATE             PIC 9(08).                      
002100           15 POS0-ENTRY-DATE-X REDEFINES                                 
002200              POS0-ENTRY-DATE.                                            
002300              20 POS0-ENTRY-AAAA          PIC 9(04).                      
002400              20 POS0-ENTRY-MM            PIC 9(02).                      
002500              20 POS0-ENTRY-DD            PIC 9(02).                      
002600        10 POS0-ENTRY-PRICE               PIC S9(12)V9(06)                
002700                                           COMP-3.                        
002800        10 POS0-STATUS                    PIC X(20).                      
002900           88 POS0-88-OPEN                         VALUE 'OPEN'.          
003000           88 POS0-88-CLOSED                        VALUE 'CLOSED'.       
003100        10 POS0-CIERRE.                                                   
003200           15 POS0-EXIT-DATE              PIC 9(08).                      
003300           15 POS0-EXIT-PRICE             PIC S9(12)V9(06)                
003400                                           COMP-3.                        
003500           15 POS0-EXIT-REASON            PIC X(20).                      
003600              88 POS0-88-STOP-LOSS                 VALUE 'STOP_LOSS'.     
003700              88 POS0-88-TIME-EXIT                 VALUE 'TIME_EXIT'.     
003800        10 POS0-CIERRE-RAW REDEFINES POS0-CIERRE                          
003900                                           PIC X(38).                     
004000        10 POS0-CREATED-AT                PIC 9(14).                      
004100        10 POS0-UPDATED-AT                PIC 9(14).                      
004200        10 FILLER                         PIC X(09).                      
004300******************************************************************        
004400* EL NUMERO DE CAMPOS DE ESTA DECLARACION ES 10                  *        
004500* LA LONGITUD DE LA DECLARACION ES 142                           *        
004600******************************************************************        
